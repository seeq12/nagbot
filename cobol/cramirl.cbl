000100******************************************************************
000110* PROGRAM-ID.    CRAMIRL                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  17/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - CRUTIL (CRUTIL-DATCMP), CRSNPRL.             *
000190* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000200* PURPOSE        - IMAGE (AMI) RULE ENGINE.  NEVER STOPPABLE.    *
000210*                  TERMINATABLE WHILE AVAILABLE AND EXPIRED.     *
000220*                  PRICED AS THE SUM OF ITS CONSTITUENT SNAPSHOT *
000230*                  SEGMENT PRICES - EACH SEGMENT IS RUN THROUGH  *
000240*                  CRSNPRL'S PRICING PARAGRAPH VIA A DUMMY       *
000250*                  RESOURCE RECORD BUILT ONE SEGMENT AT A TIME.  *
000260******************************************************************
000270*                     C H A N G E   L O G                       *
000280******************************************************************
000290* 17/11/25 CDW FIN-2050  CREATED.                                *
000300* 25/11/25 CDW FIN-2100  IMAGE PRICE NOW BUILT FROM CRSNPRL'S    *
000310*                        OWN PRICE PARAGRAPH INSTEAD OF HOLDING  *
000320*                        A SECOND COPY OF THE TIER RATES HERE -  *
000330*                        ONE PLACE FOR SNAPSHOT ECONOMICS.       *
000340* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000350* 19/03/26 RFT FIN-2273  LINKAGE RENAMED CR-RESOURCE-RECORD/CR-   *
000360*                        CONTROL-RECORD/CR-PARSED-TAGS/CR-RESULT-*
000370*                        BLOCK TO WS-RESOURCE/WS-CONTROL/WS-     *
000380*                        PARSED-TAGS/WS-RESULT - NO OTHER SHOP   *
000390*                        MODULE PREFIXES ITS LINKAGE WITH LK-,   *
000400*                        AND NEITHER SHOULD THIS ONE.            *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.     CRAMIRL.
000440 AUTHOR.         C D WEBB.
000450 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000460 DATE-WRITTEN.   17/11/2025.
000470 DATE-COMPILED.
000480 SECURITY.       FIN-CLOUD-RESTRICTED.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-370.
000520 OBJECT-COMPUTER. IBM-370.
000530 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560 01  WS-Datcmp-Result            PIC X(01).
000570     88  WS-Date-A-GE-B              VALUE "G".
000580 01  WS-Avail-Flag               PIC X(01) VALUE "N".
000590     88  WS-Is-Available             VALUE "Y".
000600 01  WS-Seg-Sub                  PIC 9(02) BINARY-CHAR UNSIGNED.
000610 01  WS-Seg-Count-Work           PIC 9(02) BINARY-CHAR UNSIGNED.
000620 01  WS-Seg-Price-Total          PIC S9(7)V99 COMP-3.
000630 01  WS-Seg-Price-Total-Raw REDEFINES WS-Seg-Price-Total
000640                                 PIC S9(9) COMP-3.
000650*        RAW PACKED VIEW - SIGN-NIBBLE CHECK, HOUSE HABIT.
000660*
000670* DUMMY SNAPSHOT RECORD BUILT ONE SEGMENT AT A TIME SO CRSNPRL
000680* CAN PRICE EACH SEGMENT WITHOUT DISTURBING THE REAL IMAGE
000690* RECORD OR THE REAL RESULT BLOCK CRBATCH IS WAITING ON - LAID
000700* OUT BYTE-FOR-BYTE ON CR-RESOURCE-RECORD'S OWN OFFSETS SO THE
000710* CALL TO CRSNPRL LINES UP WITH ITS OWN COPY OF THAT RECORD.
000720*
000730 01  WS-Dummy-Snapshot.
000740     05  FILLER                  PIC X(59).
000750     05  WS-DS-State             PIC X(10) VALUE "completed ".
000760     05  WS-DS-Model             PIC X(12) VALUE SPACES.
000770     05  FILLER                  PIC X(153).
000780     05  WS-DS-Size-GB           PIC 9(07) VALUE ZERO.
000790     05  FILLER                  PIC X(12).
000800     05  WS-DS-Ami-Flag          PIC X(01) VALUE "N".
000810     05  WS-DS-Backup-Flag       PIC X(01) VALUE "N".
000820     05  FILLER                  PIC X(85).
000830 01  WS-Dummy-Snapshot-Flat REDEFINES WS-Dummy-Snapshot
000840                                 PIC X(340).
000850*
000860* SEGMENT RESULT AREA - SEPARATE FROM WS-Result SO THE CALLER'S
000870* IMAGE-LEVEL RESULT IS NEVER DISTURBED BY A SEGMENT'S CALL.
000880*
000890 01  WS-Seg-Result.
000900     05  WS-SR-Flags             PIC X(04).
000910     05  WS-SR-Price             PIC S9(7)V99 COMP-3.
000920     05  WS-SR-Return-Code       PIC 9(02) BINARY-CHAR UNSIGNED.
000930     05  FILLER                  PIC X(01).
000940 LINKAGE SECTION.
000950 COPY "crresrec.cob" REPLACING CR-RESOURCE-RECORD BY WS-Resource.
000960 COPY "crctlrec.cob" REPLACING CR-CONTROL-RECORD BY WS-Control.
000970 COPY "crptagws.cob" REPLACING CR-PARSED-TAGS BY WS-Parsed-Tags.
000980 COPY "crrsltws.cob" REPLACING CR-RESULT-BLOCK BY WS-Result.
000990 PROCEDURE DIVISION USING WS-Resource WS-Control
001000                          WS-Parsed-Tags WS-Result.
001010 AA000-Main.
001020     MOVE SPACES TO RSLT-FLAGS-FLAT.
001030     MOVE ZERO TO RSLT-MONTHLY-PRICE.
001040     SET RSLT-OK TO TRUE.
001050     PERFORM BA000-Test-Terminatable THRU BA000-EXIT.
001060     PERFORM BB000-Price-Image THRU BB000-EXIT.
001070     GOBACK.
001080*
001090 BA000-Test-Terminatable.
001100     MOVE "N" TO WS-Avail-Flag.
001110     IF RES-STATE-AVAILABLE
001120         MOVE "Y" TO WS-Avail-Flag
001130     END-IF.
001140     IF NOT WS-Is-Available OR PT-TERM-EXPIRY = SPACES
001150         GO TO BA000-EXIT
001160     END-IF.
001170     CALL "CRUTIL-DATCMP" USING RUN-DATE PT-TERM-EXPIRY
001180         WS-Datcmp-Result.
001190     IF NOT WS-Date-A-GE-B
001200         GO TO BA000-EXIT
001210     END-IF.
001220     SET RSLT-IS-TERMINATABLE TO TRUE.
001230     IF PT-TERM-WARN-DATE NOT = SPACES
001240         CALL "CRUTIL-DATCMP" USING RUN-MIN-WARN
001250             PT-TERM-WARN-DATE WS-Datcmp-Result
001260         IF WS-Date-A-GE-B
001270             SET RSLT-IS-SAFE-TO-TERM TO TRUE
001280         END-IF
001290     END-IF.
001300     GO TO BA000-EXIT.
001310 BA000-EXIT.
001320     EXIT.
001330*
001340 BB000-Price-Image.
001350*        IMAGE PRICE IS THE SUM OF ITS SEGMENT PRICES - EACH
001360*        SEGMENT'S TIER AND SIZE ARE COPIED INTO THE DUMMY
001370*        SNAPSHOT RECORD AND HANDED TO CRSNPRL ONE AT A TIME.
001380     MOVE ZERO TO WS-Seg-Price-Total.
001390     MOVE RES-AMI-SEG-COUNT TO WS-Seg-Count-Work.
001400     MOVE 1 TO WS-Seg-Sub.
001410     PERFORM BC000-Price-One-Segment THRU BC000-EXIT
001420         UNTIL WS-Seg-Sub > WS-Seg-Count-Work.
001430     MOVE WS-Seg-Price-Total TO RSLT-MONTHLY-PRICE.
001440     GO TO BB000-EXIT.
001450 BB000-EXIT.
001460     EXIT.
001470*
001480 BC000-Price-One-Segment.
001490     MOVE RES-AMI-SEG-TIER(WS-Seg-Sub) TO WS-DS-Model.
001500     MOVE RES-AMI-SEG-SIZE(WS-Seg-Sub) TO WS-DS-Size-GB.
001510     MOVE SPACES TO WS-SR-Flags.
001520     MOVE ZERO TO WS-SR-Price WS-SR-Return-Code.
001530     CALL "CRSNPRL" USING WS-Dummy-Snapshot-Flat WS-Control
001540         WS-Parsed-Tags WS-Seg-Result.
001550     ADD WS-SR-Price TO WS-Seg-Price-Total.
001560     ADD 1 TO WS-Seg-Sub.
001570     GO TO BC000-EXIT.
001580 BC000-EXIT.
001590     EXIT.
