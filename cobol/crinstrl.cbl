000100******************************************************************
000110* PROGRAM-ID.    CRINSTRL                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  12/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - CRUTIL (CRUTIL-DATCMP).                      *
000190* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000200* PURPOSE        - INSTANCE RULE ENGINE.  DECIDES WHETHER A      *
000210*                  RUNNING INSTANCE IS DUE TO BE STOPPED, AND    *
000220*                  WHETHER A STOPPED ONE IS DUE TO BE            *
000230*                  TERMINATED, AND PRICES IT.  THE CALLER HAS    *
000240*                  ALREADY RUN BOTH TAGS THROUGH CRTAGPRS - THIS *
000250*                  MODULE NEVER SEES THE RAW TAG TEXT.           *
000260******************************************************************
000270*                     C H A N G E   L O G                       *
000280******************************************************************
000290* 12/11/25 CDW FIN-2050  CREATED.                                *
000300* 20/11/25 CDW FIN-2118  IS-SAFE-TO-STOP NOW CALLS CRUTIL-DATCMP  *
000310*                        INSTEAD OF THE LOCAL STRING COMPARE     *
000320*                        THIS MODULE USED TO DO ITSELF - KEEPS   *
000330*                        THE COMPARE LOGIC IN ONE PLACE.         *
000340* 21/11/25 CDW FIN-2118  TOOK THE RAW TAG SUBSTRING HACKS OUT -  *
000350*                        NOW TAKES CRTAGPRS'S PARSED OUTPUT VIA  *
000360*                        CR-PARSED-TAGS, SEE THE FIN-2118 WRITE- *
000370*                        UP FOR WHY THE OLD FIXED-OFFSET GUESS   *
000380*                        AT THE WARN-DATE COLUMN WAS UNSAFE.     *
000390* 30/11/25 CDW FIN-2050  STORAGE PRICE ADDED IN EVEN WHEN THE     *
000400*                        INSTANCE IS STOPPED - ATTACHED VOLUMES  *
000410*                        STILL COST MONEY WHILE IT SITS IDLE.    *
000420* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000430* 09/02/26 CDW FIN-2245  IS-SAFE-TO-STOP HAD THE WARN-DATE TEST   *
000440*                        BACKWARDS - AN UNWARNED INSTANCE WAS     *
000450*                        COMING OUT SAFE TO STOP AND A WARNED ONE *
000460*                        WAS NOT.  CORRECTED TO REQUIRE A WARNING *
000470*                        DATE ON FILE, MATCHING THE OTHER THREE   *
000480*                        RULE ENGINES.  FOUND ON WALKTHROUGH.     *
000490* 19/03/26 RFT FIN-2273  LINKAGE RENAMED CR-RESOURCE-RECORD/CR-    *
000500*                        CONTROL-RECORD/CR-PARSED-TAGS/CR-RESULT- *
000510*                        BLOCK TO WS-RESOURCE/WS-CONTROL/WS-      *
000520*                        PARSED-TAGS/WS-RESULT - NO OTHER SHOP    *
000530*                        MODULE PREFIXES ITS LINKAGE WITH LK-,    *
000540*                        AND NEITHER SHOULD THIS ONE.             *
000550******************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.     CRINSTRL.
000580 AUTHOR.         C D WEBB.
000590 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000600 DATE-WRITTEN.   12/11/2025.
000610 DATE-COMPILED.
000620 SECURITY.       FIN-CLOUD-RESTRICTED.
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-370.
000660 OBJECT-COMPUTER. IBM-370.
000670 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700 01  WS-Datcmp-Result            PIC X(01).
000710     88  WS-Date-A-GE-B              VALUE "G".
000720 01  WS-Storage-Price            PIC S9(7)V99 COMP-3.
000730 01  WS-Server-Price REDEFINES WS-Storage-Price
000740                                 PIC S9(9) COMP-3.
000750*        RAW PACKED VIEW - SIGN-NIBBLE CHECK, HOUSE HABIT.
000760 01  WS-Attached-GB-Work         PIC 9(07) BINARY-LONG UNSIGNED.
000770 01  WS-Rule-Switches.
000780     05  WS-Running-Flag         PIC X(01).
000790         88  WS-Is-Running           VALUE "Y".
000800     05  WS-Stopped-Flag         PIC X(01).
000810         88  WS-Is-Stopped           VALUE "Y".
000820     05  WS-Expiry-Passed-Flag   PIC X(01).
000830         88  WS-Expiry-Passed        VALUE "Y".
000840 01  WS-Rule-Switches-Flat REDEFINES WS-Rule-Switches
000850                                 PIC X(03).
000860 COPY "crprice.cob".
000870 LINKAGE SECTION.
000880 COPY "crresrec.cob" REPLACING CR-RESOURCE-RECORD BY WS-Resource.
000890 COPY "crctlrec.cob" REPLACING CR-CONTROL-RECORD BY WS-Control.
000900 COPY "crptagws.cob" REPLACING CR-PARSED-TAGS BY WS-Parsed-Tags.
000910 COPY "crrsltws.cob" REPLACING CR-RESULT-BLOCK BY WS-Result.
000920 PROCEDURE DIVISION USING WS-Resource WS-Control
000930                          WS-Parsed-Tags WS-Result.
000940 AA000-Main.
000950     MOVE SPACES TO RSLT-FLAGS-FLAT.
000960     MOVE ZERO TO RSLT-MONTHLY-PRICE.
000970     SET RSLT-OK TO TRUE.
000980     PERFORM BA000-Set-Switches THRU BA000-EXIT.
000990     PERFORM BB000-Test-Stoppable THRU BB000-EXIT.
001000     PERFORM BC000-Test-Terminatable THRU BC000-EXIT.
001010     PERFORM BD000-Price-Instance THRU BD000-EXIT.
001020     GOBACK.
001030*
001040 BA000-Set-Switches.
001050     MOVE "N" TO WS-Running-Flag WS-Stopped-Flag
001060                 WS-Expiry-Passed-Flag.
001070     IF RES-STATE-RUNNING
001080         MOVE "Y" TO WS-Running-Flag
001090     END-IF.
001100     IF RES-STATE-STOPPED
001110         MOVE "Y" TO WS-Stopped-Flag
001120     END-IF.
001130     IF PT-TERM-EXPIRY NOT = SPACES
001140         CALL "CRUTIL-DATCMP" USING RUN-DATE PT-TERM-EXPIRY
001150             WS-Datcmp-Result
001160         IF WS-Date-A-GE-B
001170             MOVE "Y" TO WS-Expiry-Passed-Flag
001180         END-IF
001190     END-IF.
001200     GO TO BA000-EXIT.
001210 BA000-EXIT.
001220     EXIT.
001230*
001240 BB000-Test-Stoppable.
001250*        IS-STOPPABLE - RUNNING AND (NO EXPIRY/WEEKEND TAG AT
001260*        ALL, OR THE WEEKEND FLAG IS SET AND TODAY IS A
001270*        WEEKEND, OR AN EXPIRY DATE IS SET AND IT HAS PASSED).
001280     IF NOT WS-Is-Running
001290         GO TO BB000-EXIT
001300     END-IF.
001310     IF PT-STOP-EXPIRY = SPACES AND NOT PT-STOP-IS-WEEKEND
001320         SET RSLT-IS-STOPPABLE TO TRUE
001330     ELSE
001340         IF PT-STOP-IS-WEEKEND AND RUN-IS-WEEKEND
001350             SET RSLT-IS-STOPPABLE TO TRUE
001360         ELSE
001370             IF PT-STOP-EXPIRY NOT = SPACES
001380                 CALL "CRUTIL-DATCMP" USING RUN-DATE
001390                     PT-STOP-EXPIRY WS-Datcmp-Result
001400                 IF WS-Date-A-GE-B
001410                     SET RSLT-IS-STOPPABLE TO TRUE
001420                 END-IF
001430             END-IF
001440         END-IF
001450     END-IF.
001460     IF RSLT-IS-STOPPABLE AND PT-STOP-WARN-DATE NOT = SPACES
001470         CALL "CRUTIL-DATCMP" USING RUN-DATE
001480             PT-STOP-WARN-DATE WS-Datcmp-Result
001490         IF WS-Date-A-GE-B
001500             SET RSLT-IS-SAFE-TO-STOP TO TRUE
001510         END-IF
001520     END-IF.
001530     GO TO BB000-EXIT.
001540 BB000-EXIT.
001550     EXIT.
001560*
001570 BC000-Test-Terminatable.
001580*        IS-TERMINATABLE - STOPPED, EXPIRY SET, EXPIRY PASSED.
001590*        IS-SAFE-TO-TERMINATE ADDS THE 3-DAY-WARNED TEST -
001600*        RUN-MIN-WARN IS TODAY MINUS 3 DAYS, PRE-COMPUTED BY
001610*        THE JOB SCHEDULER, SEE CRCTLREC.
001620     IF NOT WS-Is-Stopped OR NOT WS-Expiry-Passed
001630         GO TO BC000-EXIT
001640     END-IF.
001650     SET RSLT-IS-TERMINATABLE TO TRUE.
001660     IF PT-TERM-WARN-DATE NOT = SPACES
001670         CALL "CRUTIL-DATCMP" USING RUN-MIN-WARN
001680             PT-TERM-WARN-DATE WS-Datcmp-Result
001690         IF WS-Date-A-GE-B
001700             SET RSLT-IS-SAFE-TO-TERM TO TRUE
001710         END-IF
001720     END-IF.
001730     GO TO BC000-EXIT.
001740 BC000-EXIT.
001750     EXIT.
001760*
001770 BD000-Price-Instance.
001780*        STORAGE ALWAYS APPLIES.  THE SERVER RATE ONLY APPLIES
001790*        WHILE THE INSTANCE IS RUNNING - A STOPPED INSTANCE
001800*        STILL PAYS FOR ITS ATTACHED VOLUMES, NOT THE SERVER.
001810     MOVE RES-ATTACHED-GB TO WS-Attached-GB-Work.
001820     COMPUTE WS-Storage-Price ROUNDED =
001830         WS-Attached-GB-Work * CR-RATE-INST-STORAGE-GB.
001840     IF WS-Is-Running
001850         COMPUTE RSLT-MONTHLY-PRICE ROUNDED =
001860             RES-MONTHLY-SERVER + WS-Storage-Price
001870     ELSE
001880         MOVE WS-Storage-Price TO RSLT-MONTHLY-PRICE
001890     END-IF.
001900     GO TO BD000-EXIT.
001910 BD000-EXIT.
001920     EXIT.
