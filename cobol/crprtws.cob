000010***************************************************************
000020*        NIGHTLY FLEET REAPER REPORT - PRINT LINE LAYOUT        *
000030*          132-COLUMN LINE, ONE 01 PER REPORT BLOCK STYLE       *
000040***************************************************************
000050* FIVE VIEWS OF THE ONE PRINT AREA - HEADING, RESOURCE DETAIL,
000060* CLASS SUBTOTAL, DUE-LIST, ACTION-TAKEN, AND THE FINAL TRAILER.
000070* SAME REDEFINES-PER-LINE-TYPE IDEA PYRGSTR USED FOR ITS DETAIL/
000080* TOTAL LINES, RESTATED HERE WITHOUT THE REPORT WRITER MACHINERY
000090* (SEE DESIGN NOTE - SELPRINT.COB NOT AVAILABLE TO THIS SHOP).
000100*
000110* 11/11/25 CDW - CREATED.
000120* 02/12/25 CDW - ADDED PL-DUE-LINE / PL-ACT-LINE AFTER SPLITTING
000130*                THE DUE-LIST AND ACTION-TAKEN BLOCKS OUT OF THE
000140*                DETAIL BLOCK, FIN-2100 REQUESTED THEM SEPARATE.
000150* 09/01/26 RFT - WIDENED PL-ACT-TAG TO MATCH RES-STOP-AFTER.
000151* 10/02/26 RFT - FIN-2246 WALKTHROUGH FOUND THE DETAIL/DUE/
000152*                ACTION LINES CARRYING ONLY CLASS, ID, NAME,
000153*                STATE AND PRICE - REGION, MODEL, OS, CONTACT
000154*                AND THE STOP/TERM TAG TEXT NEVER MADE IT ONTO
000155*                THE PAGE.  ALL THREE LAYOUTS REBUILT TO CARRY
000156*                THEM.  PL-DET-EXPIRY/PL-DET-WEEKEND (NEVER
000157*                MOVED TO BY ANYTHING) ARE GONE.  PL-DUE-TAG
000158*                AND PL-ACT-TAG SHRUNK TO MAKE ROOM - CRBATCH
000159*                STILL HOLDS THE FULL RAW TAG IN WORKING
000160*                STORAGE, THIS IS JUST THE PRINTED WIDTH.
000161* 19/03/26 RFT - FIN-2273 GAVE VOLUMES/SNAPSHOTS/IMAGES THEIR OWN
000162*                SUBTOTAL LINE (SEE CRBATCH RX020/RX030/RX040) -
000163*                PL-SUB-LIT WIDENED FROM 24 TO 26 BYTES SO "CLASS
000164*                SUBTOTAL - SNAPSHOTS" NO LONGER LOSES ITS LAST
000165*                LETTERS, TRAILER FILLER SHRUNK TO PAY FOR IT.
000170*
000180 01  CR-PRINT-LINE                  PIC X(132).
000190*
000200 01  PL-HEADING-LINE REDEFINES CR-PRINT-LINE.
000210     03  PL-HDG-TITLE                PIC X(40).
000220     03  FILLER                      PIC X(02).
000230     03  PL-HDG-RUN-MODE             PIC X(07).
000240     03  FILLER                      PIC X(02).
000250     03  PL-HDG-RUN-DATE             PIC X(10).
000260     03  FILLER                      PIC X(04).
000270     03  PL-HDG-PAGE-LIT             PIC X(05).
000280     03  PL-HDG-PAGE-NO              PIC ZZZ9.
000290     03  FILLER                      PIC X(58).
000300*
000310* ID, NAME, STATE, STOP-AFTER, TERMINATE-AFTER, CONTACT, PRICE,
000320* REGION, MODEL, OS - IN THAT ORDER, PER THE FIN-2246 WRITE-UP.
000330* CLASS STAYS ON THE FRONT SO A READER CAN TELL VOLUME/SNAPSHOT/
000340* IMAGE LINES APART - EACH OF THE FOUR CLASSES NOW GETS ITS OWN
000350* SUBTOTAL LINE OFF PL-SUBTOT-LINE BELOW, PER FIN-2273.
000360 01  PL-DETAIL-LINE REDEFINES CR-PRINT-LINE.
000370     03  PL-DET-CLASS                PIC X(06).
000380     03  FILLER                      PIC X(01).
000390     03  PL-DET-ID                   PIC X(20).
000400     03  FILLER                      PIC X(01).
000410     03  PL-DET-NAME                 PIC X(20).
000420     03  FILLER                      PIC X(01).
000430     03  PL-DET-STATE                PIC X(09).
000440     03  FILLER                      PIC X(01).
000450     03  PL-DET-STOP-TAG             PIC X(10).
000460     03  FILLER                      PIC X(01).
000470     03  PL-DET-TERM-TAG             PIC X(10).
000480     03  FILLER                      PIC X(01).
000490     03  PL-DET-CONTACT              PIC X(08).
000500     03  FILLER                      PIC X(01).
000510     03  PL-DET-PRICE                PIC $$$,$$9.99.
000520     03  FILLER                      PIC X(01).
000530     03  PL-DET-REGION               PIC X(09).
000540     03  FILLER                      PIC X(01).
000550     03  PL-DET-MODEL                PIC X(12).
000560     03  FILLER                      PIC X(01).
000570     03  PL-DET-OS                   PIC X(07).
000580     03  FILLER                      PIC X(01).
000590*
000600 01  PL-SUBTOT-LINE REDEFINES CR-PRINT-LINE.
000610     03  FILLER                      PIC X(06).
000620     03  PL-SUB-LIT                  PIC X(26).
000630     03  PL-SUB-COUNT                PIC ZZZ,ZZ9.
000640     03  FILLER                      PIC X(02).
000650     03  PL-SUB-LIT2                 PIC X(14).
000660     03  PL-SUB-PRICE                PIC $,$$$,$$9.99.
000670     03  FILLER                      PIC X(65).
000680*
000690* DUE-TO-STOP AND DUE-TO-TERMINATE LINES SHARE THIS LAYOUT - THE
000700* TAG COLUMN CARRIES WHICHEVER OF STOP-AFTER/TERMINATE-AFTER
000710* APPLIES TO THE LIST BEING WRITTEN.
000720 01  PL-DUE-LINE REDEFINES CR-PRINT-LINE.
000730     03  PL-DUE-CLASS                PIC X(06).
000740     03  FILLER                      PIC X(01).
000750     03  PL-DUE-ACTION-LIT           PIC X(12).
000760     03  FILLER                      PIC X(01).
000770     03  PL-DUE-ID                   PIC X(20).
000780     03  FILLER                      PIC X(01).
000790     03  PL-DUE-NAME                 PIC X(20).
000800     03  FILLER                      PIC X(01).
000810     03  PL-DUE-STATE                PIC X(09).
000820     03  FILLER                      PIC X(01).
000830     03  PL-DUE-MODEL                PIC X(12).
000840     03  FILLER                      PIC X(01).
000850     03  PL-DUE-TAG                  PIC X(24).
000860     03  FILLER                      PIC X(01).
000870     03  PL-DUE-PRICE                PIC $$$,$$9.99.
000880     03  FILLER                      PIC X(01).
000890     03  PL-DUE-CONTACT              PIC X(10).
000900     03  FILLER                      PIC X(01).
000910*
000920* ACTION-TAKEN LINES - SAME SHAPE AS PL-DUE-LINE EXCEPT THE
000930* LEADING LITERAL IS THE ACTION CODE, NOT "WARN-STOP"/"WARN-
000940* TERM".  FOR IMAGES THE TAG COLUMN CARRIES THE TERMINATED
000950* SNAPSHOT SEGMENT LIST INSTEAD OF A TAG - SEE BC052 IN CRBATCH.
000960 01  PL-ACT-LINE REDEFINES CR-PRINT-LINE.
000970     03  PL-ACT-CLASS                PIC X(06).
000980     03  FILLER                      PIC X(01).
000990     03  PL-ACT-CODE                 PIC X(10).
001000     03  FILLER                      PIC X(01).
001010     03  PL-ACT-ID                   PIC X(20).
001020     03  FILLER                      PIC X(01).
001030     03  PL-ACT-NAME                 PIC X(20).
001040     03  FILLER                      PIC X(01).
001050     03  PL-ACT-STATE                PIC X(09).
001060     03  FILLER                      PIC X(01).
001070     03  PL-ACT-MODEL                PIC X(12).
001080     03  FILLER                      PIC X(01).
001090     03  PL-ACT-TAG                  PIC X(26).
001100     03  FILLER                      PIC X(01).
001110     03  PL-ACT-PRICE                PIC $$$,$$9.99.
001120     03  FILLER                      PIC X(01).
001130     03  PL-ACT-CONTACT              PIC X(10).
001140     03  FILLER                      PIC X(01).
001150*
001160 01  PL-TRAILER-LINE REDEFINES CR-PRINT-LINE.
001170     03  PL-TRL-LIT1                 PIC X(24).
001180     03  PL-TRL-READ                 PIC ZZZ,ZZ9.
001190     03  FILLER                      PIC X(02).
001200     03  PL-TRL-LIT2                 PIC X(18).
001210     03  PL-TRL-WARNED               PIC ZZZ,ZZ9.
001220     03  FILLER                      PIC X(02).
001230     03  PL-TRL-LIT3                 PIC X(14).
001240     03  PL-TRL-STOPPED              PIC ZZZ,ZZ9.
001250     03  FILLER                      PIC X(02).
001260     03  PL-TRL-LIT4                 PIC X(18).
001270     03  PL-TRL-TERMINATED           PIC ZZZ,ZZ9.
001280     03  FILLER                      PIC X(24).
