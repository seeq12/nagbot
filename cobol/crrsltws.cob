000010***************************************************************
000020*   SHARED RESULT BLOCK RETURNED BY EVERY RULE-ENGINE MODULE     *
000030*      CRINSTRL / CRVOLRL / CRSNPRL / CRAMIRL ALL USE THIS       *
000040***************************************************************
000050* ONE SHAPE FOR ALL FOUR CLASSES SO CRBATCH DOES NOT NEED A
000060* DIFFERENT LINKAGE GROUP PER CLASS - THE UNUSED FLAGS FOR A
000070* GIVEN CLASS (E.G. RSLT-STOPPABLE FOR A VOLUME) ARE JUST LEFT
000080* "N" BY THE MODULE THAT DOES NOT APPLY THEM.
000090*
000100* 10/11/25 CDW - CREATED.
000110* 03/12/25 RFT - ADDED RSLT-FLAGS-FLAT AFTER NOTICING CRINSTRL
000120*                CLEARED THE FOUR FLAGS ONE MOVE AT A TIME ON
000130*                EVERY CALL - ONE MOVE OF SPACES DOES THE LOT.
000140*
000150 01  CR-RESULT-BLOCK.
000160     03  RSLT-FLAGS.
000170         05  RSLT-STOPPABLE-FLAG     PIC X(01).
000180             88  RSLT-IS-STOPPABLE         VALUE "Y".
000190         05  RSLT-SAFE-STOP-FLAG     PIC X(01).
000200             88  RSLT-IS-SAFE-TO-STOP      VALUE "Y".
000210         05  RSLT-TERMINATE-FLAG     PIC X(01).
000220             88  RSLT-IS-TERMINATABLE      VALUE "Y".
000230         05  RSLT-SAFE-TERM-FLAG     PIC X(01).
000240             88  RSLT-IS-SAFE-TO-TERM      VALUE "Y".
000250*
000260* FLAT VIEW OF THE FOUR FLAGS - CLEARED IN ONE MOVE AT THE HEAD
000270* OF EVERY RULE-ENGINE MODULE BEFORE THE MODULE SETS ANY OF THEM.
000280*
000290     03  RSLT-FLAGS-FLAT REDEFINES RSLT-FLAGS
000300                                 PIC X(04).
000310     03  RSLT-MONTHLY-PRICE      PIC S9(7)V99 COMP-3.
000320     03  RSLT-RETURN-CODE        PIC 9(02) BINARY-CHAR UNSIGNED.
000330         88  RSLT-OK                   VALUE 0.
000340         88  RSLT-BAD-DATE             VALUE 4.
000350     03  FILLER                  PIC X(01).
