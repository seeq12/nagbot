000010***************************************************************
000020*              RECORD DEFINITION FOR RESOURCE FILE            *
000030*         ONE ENTRY PER CLOUD RESOURCE - KEYLESS, SEQUENTIAL   *
000040***************************************************************
000050* FILE SIZE 339 BYTES, FILLER TAKES IT TO 340 - RECOUNT IF A
000060* FIELD IS EVER WIDENED, THIS SHOP HAS BEEN CAUGHT OUT BEFORE.
000070*
000080* 04/11/25 CDW - CREATED FOR THE NIGHTLY FLEET REAPER JOB.
000090* 19/11/25 CDW - ADDED RES-EKS-FLAG SO THE MANAGED NODE GROUP
000100*                INSTANCES DO NOT GET SORTED AND ACTED ON BY
000110*                THE NAME-SORT BRANCH LIKE ANY OTHER INSTANCE.
000120* 02/12/25 CDW - AMI SEGMENT TABLE WIDENED CONVERSATION WITH
000130*                CLOUD TEAM SETTLED ON 5 SEGMENTS AS THE CAP.
000140* 08/01/26 RFT - REVIEWED FOR TICKET FIN-2231, NO CHANGE.
000141* 10/02/26 RFT - RES-EKS-FLAG WAS BEING CARRIED IN THIS RECORD
000142*                BUT NEVER LOOKED AT BY CRBATCH - THE COLLECT
000143*                PARAGRAPHS THERE NOW SKIP MANAGED NODE GROUP
000144*                INSTANCES, SEE THE CRBATCH CHANGE LOG FOR THE
000145*                SAME DATE.
000150*
000160 01  CR-RESOURCE-RECORD.
000170     03  RES-TYPE                PIC X(04).
000180         88  RES-TYPE-INSTANCE        VALUE "INST".
000190         88  RES-TYPE-VOLUME          VALUE "VOL ".
000200         88  RES-TYPE-SNAPSHOT        VALUE "SNAP".
000210         88  RES-TYPE-IMAGE           VALUE "AMI ".
000220     03  RES-ID                  PIC X(20).
000230     03  RES-NAME                PIC X(20).
000240     03  RES-REGION              PIC X(15).
000250     03  RES-STATE               PIC X(10).
000260         88  RES-STATE-RUNNING        VALUE "running   ".
000270         88  RES-STATE-STOPPED        VALUE "stopped   ".
000280         88  RES-STATE-AVAILABLE      VALUE "available ".
000290         88  RES-STATE-INUSE          VALUE "in-use    ".
000300         88  RES-STATE-COMPLETED      VALUE "completed ".
000310         88  RES-STATE-PENDING        VALUE "pending   ".
000320     03  RES-MODEL               PIC X(12).
000330*        HARDWARE MODEL (INST), VOLUME TIER GP2/GP3 (VOL),
000340*        STORAGE TIER STANDARD/ARCHIVE (SNAP).
000350     03  RES-OS                  PIC X(07).
000360         88  RES-OS-LINUX             VALUE "Linux  ".
000370         88  RES-OS-WINDOWS           VALUE "Windows".
000380     03  RES-STOP-AFTER          PIC X(60).
000390*        RAW "STOP AFTER" TAG - SEE TAG GRAMMAR IN CRTAGPRS.
000400     03  RES-TERM-AFTER          PIC X(60).
000410*        RAW "TERMINATE AFTER" TAG - DITTO.
000420     03  RES-CONTACT             PIC X(20).
000430     03  RES-EKS-FLAG            PIC X(01).
000440         88  RES-IN-MANAGED-GROUP     VALUE "Y".
000450     03  RES-MONTHLY-SERVER      PIC S9(7)V99 COMP-3.
000460*        PRE-LOOKED-UP SERVER PRICE, INST ONLY - SEE FIN-2100.
000470     03  RES-SIZE-GB             PIC 9(07).
000480     03  RES-IOPS                PIC 9(07).
000490     03  RES-THROUGHPUT          PIC 9(05).
000500     03  RES-AMI-SNAP-FLAG       PIC X(01).
000510         88  RES-BELONGS-TO-AMI       VALUE "Y".
000520     03  RES-BACKUP-FLAG         PIC X(01).
000530         88  RES-MADE-BY-BACKUP-SVC   VALUE "Y".
000540     03  RES-ATTACHED-GB         PIC 9(07).
000550     03  RES-AMI-SEG-COUNT       PIC 9(02).
000560     03  RES-AMI-SEGS OCCURS 5 TIMES.
000570         05  RES-AMI-SEG-TIER    PIC X(08).
000580         05  RES-AMI-SEG-SIZE    PIC 9(07).
000590*
000600* FLAT VIEW OF THE AMI SEGMENT TABLE - USED BY THE IMAGE RULE
000610* ENGINE TO ZERO OR SNAPSHOT THE WHOLE TABLE IN ONE MOVE RATHER
000620* THAN FIVE, SAME IDEA AS THE OLD EMP-DIST-GRP CLEAR-DOWN.
000630*
000640     03  RES-AMI-SEGS-FLAT REDEFINES RES-AMI-SEGS
000650                             PIC X(75).
000660     03  FILLER                  PIC X(01).
