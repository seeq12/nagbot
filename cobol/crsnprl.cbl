000100******************************************************************
000110* PROGRAM-ID.    CRSNPRL                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  14/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - CRUTIL (CRUTIL-DATCMP).                      *
000190* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000200* PURPOSE        - SNAPSHOT RULE ENGINE.  NEVER STOPPABLE.  A    *
000210*                  SNAPSHOT CAN ONLY BE TERMINATED IF IT DOES    *
000220*                  NOT BELONG TO AN AMI, WAS NOT MADE BY THE     *
000230*                  BACKUP SERVICE, HAS FINISHED, AND HAS         *
000240*                  EXPIRED.  ALSO PRICES IT BY STORAGE TIER.     *
000250*                  CALLED PER-SEGMENT BY CRAMIRL AS WELL AS      *
000260*                  DIRECTLY BY CRBATCH FOR STAND-ALONE SNAPS.    *
000270******************************************************************
000280*                     C H A N G E   L O G                       *
000290******************************************************************
000300* 14/11/25 CDW FIN-2050  CREATED.                                *
000310* 22/11/25 CDW FIN-2118  BACKUP-SERVICE SNAPSHOTS EXCLUDED FROM  *
000320*                        TERMINATION - RETENTION IS THE BACKUP   *
000330*                        TOOL'S JOB, NOT THE REAPER'S.           *
000340* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000350* 19/03/26 RFT FIN-2273  LINKAGE RENAMED CR-RESOURCE-RECORD/CR-   *
000360*                        CONTROL-RECORD/CR-PARSED-TAGS/CR-RESULT-*
000370*                        BLOCK TO WS-RESOURCE/WS-CONTROL/WS-     *
000380*                        PARSED-TAGS/WS-RESULT - NO OTHER SHOP   *
000390*                        MODULE PREFIXES ITS LINKAGE WITH LK-,   *
000400*                        AND NEITHER SHOULD THIS ONE.            *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.     CRSNPRL.
000440 AUTHOR.         C D WEBB.
000450 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000460 DATE-WRITTEN.   14/11/2025.
000470 DATE-COMPILED.
000480 SECURITY.       FIN-CLOUD-RESTRICTED.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-370.
000520 OBJECT-COMPUTER. IBM-370.
000530 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560 01  WS-Datcmp-Result            PIC X(01).
000570     88  WS-Date-A-GE-B              VALUE "G".
000580 01  WS-Size-GB-Work             PIC 9(07) BINARY-LONG UNSIGNED.
000590 01  WS-Price-Work               PIC S9(7)V99 COMP-3.
000600 01  WS-Price-Raw REDEFINES WS-Price-Work
000610                                 PIC S9(9) COMP-3.
000620*        RAW PACKED VIEW - SIGN-NIBBLE CHECK, HOUSE HABIT.
000630 01  WS-Eligible-Flags.
000640     05  WS-Not-Ami-Flag         PIC X(01).
000650         88  WS-Not-Ami-Snap         VALUE "Y".
000660     05  WS-Not-Backup-Flag      PIC X(01).
000670         88  WS-Not-Backup-Made      VALUE "Y".
000680     05  WS-Completed-Flag       PIC X(01).
000690         88  WS-Is-Completed         VALUE "Y".
000700 01  WS-Eligible-Flags-Flat REDEFINES WS-Eligible-Flags
000710                                 PIC X(03).
000720 COPY "crprice.cob".
000730 LINKAGE SECTION.
000740 COPY "crresrec.cob" REPLACING CR-RESOURCE-RECORD BY WS-Resource.
000750 COPY "crctlrec.cob" REPLACING CR-CONTROL-RECORD BY WS-Control.
000760 COPY "crptagws.cob" REPLACING CR-PARSED-TAGS BY WS-Parsed-Tags.
000770 COPY "crrsltws.cob" REPLACING CR-RESULT-BLOCK BY WS-Result.
000780 PROCEDURE DIVISION USING WS-Resource WS-Control
000790                          WS-Parsed-Tags WS-Result.
000800 AA000-Main.
000810     MOVE SPACES TO RSLT-FLAGS-FLAT.
000820     MOVE ZERO TO RSLT-MONTHLY-PRICE.
000830     SET RSLT-OK TO TRUE.
000840     PERFORM BA000-Test-Terminatable THRU BA000-EXIT.
000850     PERFORM BB000-Price-Snapshot THRU BB000-EXIT.
000860     GOBACK.
000870*
000880 BA000-Test-Terminatable.
000890     MOVE "N" TO WS-Not-Ami-Flag WS-Not-Backup-Flag
000900                 WS-Completed-Flag.
000910     IF NOT RES-BELONGS-TO-AMI
000920         MOVE "Y" TO WS-Not-Ami-Flag
000930     END-IF.
000940     IF NOT RES-MADE-BY-BACKUP-SVC
000950         MOVE "Y" TO WS-Not-Backup-Flag
000960     END-IF.
000970     IF RES-STATE-COMPLETED
000980         MOVE "Y" TO WS-Completed-Flag
000990     END-IF.
001000     IF NOT WS-Not-Ami-Snap OR NOT WS-Not-Backup-Made OR
001010        NOT WS-Is-Completed OR PT-TERM-EXPIRY = SPACES
001020         GO TO BA000-EXIT
001030     END-IF.
001040     CALL "CRUTIL-DATCMP" USING RUN-DATE PT-TERM-EXPIRY
001050         WS-Datcmp-Result.
001060     IF NOT WS-Date-A-GE-B
001070         GO TO BA000-EXIT
001080     END-IF.
001090     SET RSLT-IS-TERMINATABLE TO TRUE.
001100     IF PT-TERM-WARN-DATE NOT = SPACES
001110         CALL "CRUTIL-DATCMP" USING RUN-MIN-WARN
001120             PT-TERM-WARN-DATE WS-Datcmp-Result
001130         IF WS-Date-A-GE-B
001140             SET RSLT-IS-SAFE-TO-TERM TO TRUE
001150         END-IF
001160     END-IF.
001170     GO TO BA000-EXIT.
001180 BA000-EXIT.
001190     EXIT.
001200*
001210 BB000-Price-Snapshot.
001220*        STANDARD TIER AND ARCHIVE TIER ONLY - RES-MODEL CARRIES
001230*        THE TIER NAME FOR A SNAPSHOT, SAME FIELD THE VOLUME
001240*        RULE ENGINE READS AS THE VOLUME TYPE.
001250     MOVE RES-SIZE-GB TO WS-Size-GB-Work.
001260     IF RES-MODEL(1:7) = "archive"
001270         COMPUTE RSLT-MONTHLY-PRICE ROUNDED =
001280             WS-Size-GB-Work * CR-RATE-SNAP-ARCHIVE-GB
001290     ELSE
001300         COMPUTE RSLT-MONTHLY-PRICE ROUNDED =
001310             WS-Size-GB-Work * CR-RATE-SNAP-STANDARD-GB
001320     END-IF.
001330     GO TO BB000-EXIT.
001340 BB000-EXIT.
001350     EXIT.
