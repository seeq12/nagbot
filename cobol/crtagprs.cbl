000100******************************************************************
000110* PROGRAM-ID.    CRTAGPRS                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  09/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - NONE.                                        *
000190* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000200* PURPOSE        - PARSES AND RE-BUILDS THE FREE-FORM "STOP      *
000210*                  AFTER" / "TERMINATE AFTER" TAG TEXT CARRIED   *
000220*                  ON EVERY RESOURCE RECORD.  A TAG IS EITHER    *
000230*                  A LEADING YYYY-MM-DD EXPIRY DATE OR THE       *
000240*                  WORDS "ON WEEKENDS", OPTIONALLY FOLLOWED BY   *
000250*                  " (NAGBOT: WARNED ON YYYY-MM-DD)".            *
000260******************************************************************
000270*                     C H A N G E   L O G                       *
000280******************************************************************
000290* 09/11/25 CDW FIN-2050  CREATED - PARSE FUNCTION ONLY.          *
000300* 16/11/25 CDW FIN-2050  ADDED FORMAT FUNCTION FOR THE REPORT'S  *
000310*                        RE-SERIALISED TAG COLUMN.               *
000320* 27/11/25 CDW FIN-2118  ADDED ADD-WARNING FUNCTION - MUST NOT   *
000330*                        DISTURB AN EXISTING TERMINATE WARNING,  *
000340*                        SEE THE FIN-2118 INCIDENT WRITE-UP.     *
000350* 12/12/25 CDW FIN-2100  DATE VALIDITY CHECK TIGHTENED - MONTH   *
000360*                        13, DAY 32 AND SIMILAR NOW REJECTED     *
000370*                        RATHER THAN TREATED AS A GOOD DATE.     *
000380* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000390* 09/02/26 CDW FIN-2245  AA000-MAIN WAS BLANKING THE REPLACE/     *
000400*                        PRESERVE FLAG BEFORE PW000-ADD-WARNING  *
000410*                        EVER SAW IT, SO A STOP WARNING NEVER    *
000420*                        REFRESHED ITS DATE - SAVED THE FLAG OFF *
000430*                        BEFORE THE RESET.  FOUND ON WALKTHROUGH.*
000440* 19/03/26 RFT FIN-2273  LINKAGE RENAMED CR-TAG-LINKAGE TO WS-   *
000450*                        TAG-LINKAGE - DROPPED A SPARE 01 LEVEL *
000460*                        THAT DUPLICATED THE ONE THE COPY BOOK  *
000470*                        ITSELF DECLARES.  NO OTHER SHOP MODULE *
000480*                        PREFIXES ITS LINKAGE WITH LK-.         *
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.     CRTAGPRS.
000520 AUTHOR.         C D WEBB.
000530 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000540 DATE-WRITTEN.   09/11/2025.
000550 DATE-COMPILED.
000560 SECURITY.       FIN-CLOUD-RESTRICTED.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-370.
000600 OBJECT-COMPUTER. IBM-370.
000610 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*
000650* WORK COPY OF THE RAW TAG, BROKEN OUT THREE WAYS.
000660*
000670 01  WS-Tag-Work                 PIC X(60).
000680 01  WS-Tag-Lead-10 REDEFINES WS-Tag-Work.
000690     05  WS-TL-Date              PIC X(10).
000700     05  WS-TL-Rest              PIC X(50).
000710*
000720* THE LEADING 10 BYTES, VIEWED AS A CALENDAR DATE FOR THE
000730* VALIDITY CHECK - LEXICOGRAPHIC ORDERING STILL USES THE
000740* PLAIN STRING FORM ABOVE, THIS VIEW IS FOR RANGE-CHECKING
000750* THE MONTH AND DAY ONLY.
000760*
000770 01  WS-Date-Check.
000780     05  WS-DC-CCYY              PIC 9(04).
000790     05  FILLER                  PIC X(01).
000800     05  WS-DC-MM                PIC 9(02).
000810     05  FILLER                  PIC X(01).
000820     05  WS-DC-DD                PIC 9(02).
000830 01  WS-Date-Check-Alpha REDEFINES WS-Date-Check
000840                                 PIC X(10).
000850*
000860* "ON WEEKENDS" LITERAL COMPARE AREA - THE TAG TEXT IS CASE-
000870* INSENSITIVE SO THE WORK COPY IS UPPERCASED BEFORE COMPARE.
000880*
000890 01  WS-Tag-Upper                PIC X(60).
000900*
000910* WARNING-SUFFIX WORK AREA - " (NAGBOT: WARNED ON YYYY-MM-DD)".
000920*
000930 01  WS-Warn-Suffix-Len          PIC 9(02) BINARY-CHAR UNSIGNED
000940                                 VALUE 32.
000950 01  WS-Warn-Found-Flag          PIC X(01) VALUE "N".
000960     88  WS-Warn-Found                VALUE "Y".
000970 01  WS-Scan-Sub                 PIC 9(02) BINARY-CHAR UNSIGNED.
000980 01  WS-Base-Len                 PIC 9(02) BINARY-CHAR UNSIGNED.
000990*
001000* OUTPUT-SIDE WORK AREA FOR FORMAT / ADD-WARNING, BROKEN OUT SO
001010* THE THREE PARTS (BODY, WARN LITERAL, WARN DATE) CAN BE BUILT
001020* SEPARATELY THEN CONCATENATED - MIRRORS THE OLD BUILD-CBASIC
001030* CONCATENATE HABIT RATHER THAN STRING-ING PIECE BY PIECE.
001040*
001050 01  WS-Out-Parts.
001060     05  WS-OP-Body              PIC X(10).
001070     05  WS-OP-Warn-Lit          PIC X(19) VALUE
001080         " (Nagbot: Warned on".
001090     05  WS-OP-Warn-Date         PIC X(10).
001100     05  WS-OP-Warn-Close        PIC X(01) VALUE ")".
001110 01  WS-Out-Parts-Flat REDEFINES WS-Out-Parts
001120                                 PIC X(40).
001130*
001140* ADD-WARNING REPLACE-OR-PRESERVE SIGNAL, SAVED OFF BEFORE
001150* AA000-MAIN CLEARS TAG-ON-WEEKENDS-FLAG FOR THE PARSE THAT
001160* FOLLOWS - SEE THE FIN-2245 NOTE AT PW000 BELOW.
001170*
001180 01  WS-Replace-Flag             PIC X(01).
001190 LINKAGE SECTION.
001200     COPY "crtagws.cob" REPLACING CR-TAG-LINKAGE BY WS-Tag-Linkage.
001210 PROCEDURE DIVISION USING WS-Tag-Linkage.
001220 AA000-Main.
001230     MOVE TAG-ON-WEEKENDS-FLAG TO WS-Replace-Flag
001240     MOVE SPACES TO TAG-EXPIRY-DATE
001250     MOVE "N" TO TAG-ON-WEEKENDS-FLAG
001260     MOVE SPACES TO TAG-WARN-DATE
001270     SET TAG-IS-VALID TO TRUE
001280     IF TAG-FN-PARSE
001290         PERFORM PA000-Parse-Tag THRU PA000-EXIT
001300     ELSE IF TAG-FN-FORMAT
001310         PERFORM PF000-Format-Tag THRU PF000-EXIT
001320     ELSE IF TAG-FN-ADD-WARNING
001330         PERFORM PW000-Add-Warning THRU PW000-EXIT
001340     ELSE
001350         SET TAG-IS-NOT-VALID TO TRUE
001360     END-IF
001370     END-IF
001380     END-IF.
001390     GOBACK.
001400*
001410 PA000-Parse-Tag.
001420     MOVE TAG-RAW-VALUE TO WS-Tag-Work.
001430     MOVE WS-Tag-Work TO WS-Tag-Upper.
001440     INSPECT WS-Tag-Upper CONVERTING
001450         "abcdefghijklmnopqrstuvwxyz" TO
001460         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001470     PERFORM PB000-Find-Warn-Suffix THRU PB000-EXIT.
001480     IF WS-Tag-Upper(1:11) = "ON WEEKENDS"
001490         MOVE "Y" TO TAG-ON-WEEKENDS-FLAG
001500     ELSE
001510         PERFORM PC000-Check-Lead-Date THRU PC000-EXIT
001520     END-IF.
001530     GO TO PA000-EXIT.
001540 PA000-EXIT.
001550     EXIT.
001560*
001570 PB000-Find-Warn-Suffix.
001580*        LOOK FOR THE TRAILING WARN SUFFIX ANYWHERE PAST
001590*        POSITION 1 - IF PRESENT IT IS ALWAYS THE LAST 32
001600*        NON-SPACE CHARACTERS OF THE FIELD.
001610     MOVE "N" TO WS-Warn-Found-Flag.
001620     MOVE 60 TO WS-Base-Len.
001630     INSPECT WS-Tag-Upper TALLYING WS-Base-Len FOR LEADING SPACES.
001640     SUBTRACT WS-Base-Len FROM 60 GIVING WS-Base-Len.
001650     IF WS-Base-Len >= 32
001660         IF WS-Tag-Upper(WS-Base-Len - 31:19) = " (NAGBOT: WARNED ON"
001670             MOVE "Y" TO WS-Warn-Found-Flag
001680             MOVE WS-Tag-Work(WS-Base-Len - 11:10) TO TAG-WARN-DATE
001690             SUBTRACT 32 FROM WS-Base-Len GIVING WS-Base-Len
001700         END-IF
001710     END-IF.
001720     GO TO PB000-EXIT.
001730 PB000-EXIT.
001740     EXIT.
001750*
001760 PC000-Check-Lead-Date.
001770     MOVE WS-Tag-Work(1:10) TO WS-Date-Check-Alpha.
001780     IF WS-Date-Check-Alpha(5:1) = "-" AND
001790        WS-Date-Check-Alpha(8:1) = "-" AND
001800        WS-DC-CCYY IS NUMERIC AND
001810        WS-DC-MM   IS NUMERIC AND
001820        WS-DC-DD   IS NUMERIC AND
001830        WS-DC-MM   >  0 AND WS-DC-MM  < 13 AND
001840        WS-DC-DD   >  0 AND WS-DC-DD  < 32
001850         MOVE WS-Tag-Work(1:10) TO TAG-EXPIRY-DATE
001860     ELSE
001870         CONTINUE
001880     END-IF.
001890     GO TO PC000-EXIT.
001900 PC000-EXIT.
001910     EXIT.
001920*
001930 PF000-Format-Tag.
001940*        RE-SERIALISE - "ON WEEKENDS" WINS OVER AN EXPIRY DATE
001950*        IF BOTH SOMEHOW END UP SET, THEN THE WARN SUFFIX IS
001960*        REAPPLIED IF ONE IS PRESENT, PER THE TAG GRAMMAR.
001970     MOVE SPACES TO WS-OP-Body.
001980     IF TAG-IS-ON-WEEKENDS
001990         MOVE "On Weekends" TO WS-OP-Body
002000     ELSE
002010         IF TAG-EXPIRY-DATE NOT = SPACES
002020             MOVE TAG-EXPIRY-DATE TO WS-OP-Body
002030         END-IF
002040     END-IF.
002050     MOVE SPACES TO TAG-RAW-VALUE.
002060     STRING WS-OP-Body DELIMITED BY SPACE
002070         INTO TAG-RAW-VALUE.
002080     IF TAG-WARN-DATE NOT = SPACES
002090         PERFORM PG000-Append-Warn-Suffix THRU PG000-EXIT
002100     END-IF.
002110     GO TO PF000-EXIT.
002120 PF000-EXIT.
002130     EXIT.
002140*
002150 PG000-Append-Warn-Suffix.
002160     MOVE TAG-WARN-DATE TO WS-OP-Warn-Date.
002170     UNSTRING TAG-RAW-VALUE DELIMITED BY "  "
002180         INTO WS-OP-Body
002190         WITH POINTER WS-Scan-Sub.
002200     STRING TAG-RAW-VALUE DELIMITED BY SPACE
002210             WS-OP-Warn-Lit  DELIMITED BY SIZE
002220             " "             DELIMITED BY SIZE
002230             WS-OP-Warn-Date DELIMITED BY SIZE
002240             WS-OP-Warn-Close DELIMITED BY SIZE
002250         INTO TAG-RAW-VALUE.
002260     GO TO PG000-EXIT.
002270 PG000-EXIT.
002280     EXIT.
002290*
002300 PW000-Add-Warning.
002310*        WARN-TERM MUST NOT DISTURB AN EXISTING WARNING DATE -
002320*        WARN-STOP ALWAYS REPLACES IT WITH TODAY.  THE CALLER
002330*        TELLS THE TWO APART VIA TAG-ON-WEEKENDS-FLAG BEING SET
002340*        TO "R" (REPLACE) FOR WARN-STOP, "N" OTHERWISE, BEFORE
002350*        THIS FUNCTION IS INVOKED - SEE CRBATCH BB0nn PARAGRAPHS.
002360*        SAVED OFF INTO WS-REPLACE-FLAG BY AA000-MAIN ABOVE
002370*        BEFORE THE PARSE BELOW OVERWRITES THE LINKAGE FLAG -
002380*        FIN-2245, THE OLD CODE LOST THE SIGNAL RIGHT HERE.
002390     PERFORM PA000-Parse-Tag THRU PA000-EXIT.
002400     IF TAG-WARN-DATE = SPACES OR WS-Replace-Flag = "R"
002410         MOVE TAG-TODAY TO TAG-WARN-DATE
002420     END-IF.
002430     PERFORM PF000-Format-Tag THRU PF000-EXIT.
002440     GO TO PW000-EXIT.
002450 PW000-EXIT.
002460     EXIT.
