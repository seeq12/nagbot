000010******************************************************************
000020* PROGRAM-ID.    CRUTIL                                          *
000030* AUTHOR.        C D WEBB                                        *
000040* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000050* DATE-WRITTEN.  10/11/2025                                      *
000060* DATE-COMPILED.                                                 *
000070* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000080******************************************************************
000090* CALLED MODULES - NONE.                                        *
000100* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000110* PURPOSE        - SHARED HELPER ROUTINES FOR THE NIGHTLY FLEET  *
000120*                  REAPER SUITE.  TWO ENTRY POINTS -             *
000130*                    CRUTIL-MONEY  - EDIT A PACKED AMOUNT INTO   *
000140*                                    THE HOUSE $-SIGN, 2-PLACE  *
000150*                                    DISPLAY FORM.               *
000160*                    CRUTIL-DATCMP - COMPARE TWO YYYY-MM-DD      *
000170*                                    DATE STRINGS, WHICH THE     *
000180*                                    FIXED FORMAT ALLOWS AS A    *
000190*                                    PLAIN STRING COMPARE.       *
000200******************************************************************
000210*                     C H A N G E   L O G                       *
000220******************************************************************
000230* 10/11/25 CDW FIN-2050  CREATED - MONEY EDIT ENTRY ONLY.        *
000240* 14/11/25 CDW FIN-2050  ADDED CRUTIL-DATCMP AFTER THE RULE      *
000250*                        ENGINES ALL NEEDED THE SAME COMPARE.    *
000260* 21/11/25 CDW FIN-2118  CALL COUNTERS ADDED FOR THE FIN-2118    *
000270*                        POST-INCIDENT REVIEW - OPS WANTED A     *
000280*                        TRACE OF HOW MANY TIMES EACH ENTRY WAS  *
000290*                        HIT IN A SINGLE RUN.                    *
000300* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.     CRUTIL.
000340 AUTHOR.         C D WEBB.
000350 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000360 DATE-WRITTEN.   10/11/2025.
000370 DATE-COMPILED.
000380 SECURITY.       FIN-CLOUD-RESTRICTED.
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-370.
000420 OBJECT-COMPUTER. IBM-370.
000430 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*
000470* CALL COUNTERS - HOW MANY TIMES EACH ENTRY WAS HIT THIS RUN.
000480*
000490 01  WS-CRUTIL-COUNTERS.
000500     05  WS-Money-Call-Cnt       PIC 9(05) BINARY-CHAR UNSIGNED.
000510     05  WS-Datcmp-Call-Cnt      PIC 9(05) BINARY-CHAR UNSIGNED.
000520*
000530* MONEY EDIT WORK AREA.
000540*
000550 01  WS-Money-Work.
000560     05  WS-Money-Numeric        PIC S9(7)V99 COMP-3.
000570     05  WS-Money-Raw REDEFINES WS-Money-Numeric
000580                                 PIC S9(9) COMP-3.
000590*        RAW PACKED VIEW - KEPT FOR THE SIGN-NIBBLE CHECK BELOW,
000600*        SAME TRICK THIS SHOP USED ON PY-PR2-CHECK-DATE.
000610 01  WS-Money-Edit-Area.
000620     05  WS-ME-Dollars           PIC 9(07).
000630     05  WS-ME-Cents             PIC 9(02).
000640 01  WS-Money-Edit-Combo REDEFINES WS-Money-Edit-Area
000650                                 PIC 9(09).
000660 01  WS-Money-Edited             PIC $$$$$$9.99.
000670*
000680* DATE COMPARE WORK AREA.
000690*
000700 01  WS-Date-Split.
000710     05  WS-DS-CCYY              PIC 9(04).
000720     05  WS-DS-MM                PIC 9(02).
000730     05  WS-DS-DD                PIC 9(02).
000740 01  WS-Date-Split-Alt REDEFINES WS-Date-Split
000750                                 PIC X(08).
000760 LINKAGE SECTION.
000770 01  CR-MONEY-AMOUNT             PIC S9(7)V99 COMP-3.
000780 01  CR-MONEY-EDITED             PIC X(10).
000790 01  CR-DATE-A                   PIC X(10).
000800 01  CR-DATE-B                   PIC X(10).
000810 01  CR-DATE-RESULT              PIC X(01).
000820     88  CR-DATE-A-GE-B              VALUE "G".
000830     88  CR-DATE-A-LT-B              VALUE "L".
000840 PROCEDURE DIVISION.
000850 AA000-CRUTIL-MAIN.
000860*        THIS PROGRAM IS ONLY EVER REACHED VIA ONE OF THE TWO
000870*        ENTRY POINTS BELOW - A DIRECT CALL "CRUTIL" IS A
000880*        CALLING-PROGRAM ERROR.
000890     GOBACK.
000900*
000910     ENTRY "CRUTIL-MONEY" USING CR-MONEY-AMOUNT
000920                                CR-MONEY-EDITED.
000930 AB000-Format-Money.
000940     ADD 1 TO WS-Money-Call-Cnt.
000950     MOVE CR-MONEY-AMOUNT TO WS-Money-Numeric.
000960     MOVE WS-Money-Numeric TO WS-Money-Edited.
000970     MOVE WS-Money-Edited TO CR-MONEY-EDITED.
000980     GOBACK.
000990*
001000     ENTRY "CRUTIL-DATCMP" USING CR-DATE-A
001010                                 CR-DATE-B
001020                                 CR-DATE-RESULT.
001030 AC000-Compare-Dates.
001040*        FIXED YYYY-MM-DD LAYOUT MAKES A PLAIN STRING COMPARE
001050*        SAFE - NO NEED TO SPLIT INTO WS-DATE-SPLIT FOR THIS,
001060*        THAT TABLE IS HELD IN RESERVE FOR THE DAY A CALLER
001070*        NEEDS THE PARTS BROKEN OUT RATHER THAN JUST ORDERED.
001080     ADD 1 TO WS-Datcmp-Call-Cnt.
001090     IF CR-DATE-A >= CR-DATE-B
001100         SET CR-DATE-A-GE-B TO TRUE
001110     ELSE
001120         SET CR-DATE-A-LT-B TO TRUE
001130     END-IF.
001140     GOBACK.
