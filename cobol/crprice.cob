000010***************************************************************
000020*      MONTHLY PRICING RATE TABLE - ALL RATES USD PER MONTH    *
000030*   SHARED BY EVERY RULE-ENGINE SUBPROGRAM VIA THE LINKAGE      *
000040***************************************************************
000050* RATES ARE EXACT DECIMAL CONSTANTS PER FIN-2050 - DO NOT ROUND
000060* THESE, ONLY THE FINAL COMPUTED PRICE GETS ROUNDED.
000070*
000080* 07/11/25 CDW - CREATED, RATES AS SUPPLIED BY CLOUD FINANCE.
000090* 30/11/25 CDW - GP3 IOPS/THROUGHPUT INCLUDED-ALLOWANCE FLOORS
000100*                ADDED AFTER THE VOLUME PRICING QUERY FROM RFT.
000110*
000120 01  CR-PRICE-TABLE.
000130     03  CR-RATE-INST-STORAGE-GB PIC 9V9999 COMP-3 VALUE .1000.
000140*        DEF 0.10 $/GB/MONTH - INSTANCE ATTACHED STORAGE.
000150     03  CR-RATE-VOL-GP3-GB      PIC 9V9999 COMP-3 VALUE .0800.
000160*        DEF 0.08 $/GB/MONTH - GP3 BASE RATE.
000170     03  CR-RATE-VOL-GP3-IOPS    PIC 9V9999 COMP-3 VALUE .0050.
000180*        DEF 0.005 $/IOPS-OVER-FLOOR/MONTH.
000190     03  CR-RATE-VOL-GP3-IOPS-FLOOR
000200                                 BINARY-SHORT UNSIGNED VALUE 3000.
000210*        DEF 3000 IOPS INCLUDED BEFORE THE OVERAGE RATE APPLIES.
000220     03  CR-RATE-VOL-GP3-THRU    PIC 9V9999 COMP-3 VALUE .0400.
000230*        DEF 0.04 $/MBPS-OVER-FLOOR/MONTH.
000240     03  CR-RATE-VOL-GP3-THRU-FLOOR
000250                                 BINARY-SHORT UNSIGNED VALUE 125.
000260*        DEF 125 MB/S INCLUDED BEFORE THE OVERAGE RATE APPLIES.
000270     03  CR-RATE-VOL-OTHER-GB    PIC 9V9999 COMP-3 VALUE .1000.
000280*        DEF 0.10 $/GB/MONTH - ANY TIER OTHER THAN GP3.
000290     03  CR-RATE-SNAP-STANDARD-GB
000300                                 PIC 9V9999 COMP-3 VALUE .0525.
000310*        DEF 0.0525 $/GB/MONTH - STANDARD TIER SNAPSHOT.
000320     03  CR-RATE-SNAP-ARCHIVE-GB PIC 9V9999 COMP-3 VALUE .0131.
000330*        DEF 0.0131 $/GB/MONTH - ARCHIVE TIER SNAPSHOT.
000340*
000350* FLAT VIEW OF THE RATE TABLE - USED WHEN THE START-OF-DAY STEP
000360* NEEDS TO MOVE THE WHOLE BLOCK ABOUT WITHOUT NAMING EVERY RATE,
000370* SAME IDEA AS FILE-DEFS-A / SYSTEM-FILE-NAMES IN THE OLD ACAS
000380* FILE TABLE.
000390*
000400 01  CR-PRICE-TABLE-FLAT REDEFINES CR-PRICE-TABLE
000410                             PIC X(25).
