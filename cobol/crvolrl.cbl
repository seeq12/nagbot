000100******************************************************************
000110* PROGRAM-ID.    CRVOLRL                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  13/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - CRUTIL (CRUTIL-DATCMP).                      *
000190* FILES USED     - NONE, WORKING STORAGE ONLY.                   *
000200* PURPOSE        - VOLUME RULE ENGINE.  A DETACHED VOLUME IS     *
000210*                  NEVER STOPPABLE, ONLY TERMINATABLE, AND ONLY  *
000220*                  WHILE IT SITS AVAILABLE (UNATTACHED).  ALSO   *
000230*                  PRICES IT - GP3 HAS AN IOPS/THROUGHPUT        *
000240*                  OVERAGE COMPONENT, ANY OTHER TIER DOES NOT.   *
000250******************************************************************
000260*                     C H A N G E   L O G                       *
000270******************************************************************
000280* 13/11/25 CDW FIN-2050  CREATED.                                *
000290* 30/11/25 CDW FIN-2050  GP3 OVERAGE FLOORS WIRED TO THE RATE    *
000300*                        TABLE INSTEAD OF BEING LITERALS HERE -  *
000310*                        SEE CRPRICE CHANGE OF THE SAME DATE.    *
000320* 08/01/26 RFT FIN-2231  REVIEWED, NO CHANGE.                    *
000330* 19/03/26 RFT FIN-2273  LINKAGE RENAMED CR-RESOURCE-RECORD/CR-   *
000340*                        CONTROL-RECORD/CR-PARSED-TAGS/CR-RESULT-*
000350*                        BLOCK TO WS-RESOURCE/WS-CONTROL/WS-     *
000360*                        PARSED-TAGS/WS-RESULT - NO OTHER SHOP   *
000370*                        MODULE PREFIXES ITS LINKAGE WITH LK-,   *
000380*                        AND NEITHER SHOULD THIS ONE.            *
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.     CRVOLRL.
000420 AUTHOR.         C D WEBB.
000430 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000440 DATE-WRITTEN.   13/11/2025.
000450 DATE-COMPILED.
000460 SECURITY.       FIN-CLOUD-RESTRICTED.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540 01  WS-Datcmp-Result            PIC X(01).
000550     88  WS-Date-A-GE-B              VALUE "G".
000560 01  WS-Base-Price               PIC S9(7)V99 COMP-3.
000570 01  WS-Base-Price-Raw REDEFINES WS-Base-Price
000580                                 PIC S9(9) COMP-3.
000590*        RAW PACKED VIEW - SIGN-NIBBLE CHECK, HOUSE HABIT.
000600 01  WS-Overage-Work.
000610     05  WS-Iops-Over            PIC S9(7) BINARY-LONG.
000620     05  WS-Thru-Over            PIC S9(5) BINARY-LONG.
000630 01  WS-Overage-Work-Flat REDEFINES WS-Overage-Work
000640                                 PIC X(08).
000650 01  WS-Overage-Price            PIC S9(7)V99 COMP-3.
000660 01  WS-Size-GB-Work             PIC 9(07) BINARY-LONG UNSIGNED.
000670 01  WS-Rule-Flags.
000680     05  WS-Avail-Flag           PIC X(01) VALUE "N".
000690         88  WS-Is-Available         VALUE "Y".
000700     05  WS-Gp3-Flag             PIC X(01) VALUE "N".
000710         88  WS-Is-Gp3               VALUE "Y".
000720 01  WS-Rule-Flags-Flat REDEFINES WS-Rule-Flags
000730                                 PIC X(02).
000740 COPY "crprice.cob".
000750 LINKAGE SECTION.
000760 COPY "crresrec.cob" REPLACING CR-RESOURCE-RECORD BY WS-Resource.
000770 COPY "crctlrec.cob" REPLACING CR-CONTROL-RECORD BY WS-Control.
000780 COPY "crptagws.cob" REPLACING CR-PARSED-TAGS BY WS-Parsed-Tags.
000790 COPY "crrsltws.cob" REPLACING CR-RESULT-BLOCK BY WS-Result.
000800 PROCEDURE DIVISION USING WS-Resource WS-Control
000810                          WS-Parsed-Tags WS-Result.
000820 AA000-Main.
000830     MOVE SPACES TO RSLT-FLAGS-FLAT.
000840     MOVE ZERO TO RSLT-MONTHLY-PRICE.
000850     SET RSLT-OK TO TRUE.
000860     PERFORM BA000-Test-Terminatable THRU BA000-EXIT.
000870     PERFORM BB000-Price-Volume THRU BB000-EXIT.
000880     GOBACK.
000890*
000900 BA000-Test-Terminatable.
000910*        A VOLUME IS NEVER STOPPABLE - RSLT-STOPPABLE-FLAG AND
000920*        RSLT-SAFE-STOP-FLAG STAY "N" FOR THE WHOLE OF THIS
000930*        MODULE.  TERMINATABLE ONLY WHILE AVAILABLE (I.E. NOT
000940*        IN-USE, NOT ALREADY BEING DELETED) AND EXPIRED.
000950     MOVE "N" TO WS-Avail-Flag.
000960     IF RES-STATE-AVAILABLE
000970         MOVE "Y" TO WS-Avail-Flag
000980     END-IF.
000990     IF NOT WS-Is-Available OR PT-TERM-EXPIRY = SPACES
001000         GO TO BA000-EXIT
001010     END-IF.
001020     CALL "CRUTIL-DATCMP" USING RUN-DATE PT-TERM-EXPIRY
001030         WS-Datcmp-Result.
001040     IF NOT WS-Date-A-GE-B
001050         GO TO BA000-EXIT
001060     END-IF.
001070     SET RSLT-IS-TERMINATABLE TO TRUE.
001080     IF PT-TERM-WARN-DATE NOT = SPACES
001090         CALL "CRUTIL-DATCMP" USING RUN-MIN-WARN
001100             PT-TERM-WARN-DATE WS-Datcmp-Result
001110         IF WS-Date-A-GE-B
001120             SET RSLT-IS-SAFE-TO-TERM TO TRUE
001130         END-IF
001140     END-IF.
001150     GO TO BA000-EXIT.
001160 BA000-EXIT.
001170     EXIT.
001180*
001190 BB000-Price-Volume.
001200*        GP3 IS SIZE PLUS AN OVERAGE COMPONENT ON IOPS AND
001210*        THROUGHPUT ABOVE THE INCLUDED FLOOR.  ANY OTHER TIER
001220*        (GP2, IO1, IO2, ST1, SC1) IS A FLAT PER-GB RATE.
001230     MOVE RES-SIZE-GB TO WS-Size-GB-Work.
001240     MOVE "N" TO WS-Gp3-Flag.
001250     IF RES-MODEL(1:3) = "gp3"
001260         MOVE "Y" TO WS-Gp3-Flag
001270     END-IF.
001280     IF WS-Is-Gp3
001290         COMPUTE WS-Base-Price ROUNDED =
001300             WS-Size-GB-Work * CR-RATE-VOL-GP3-GB
001310         MOVE ZERO TO WS-Overage-Price
001320         IF RES-IOPS > CR-RATE-VOL-GP3-IOPS-FLOOR
001330             COMPUTE WS-Iops-Over =
001340                 RES-IOPS - CR-RATE-VOL-GP3-IOPS-FLOOR
001350             COMPUTE WS-Overage-Price ROUNDED = WS-Overage-Price +
001360                 (WS-Iops-Over * CR-RATE-VOL-GP3-IOPS)
001370         END-IF
001380         IF RES-THROUGHPUT > CR-RATE-VOL-GP3-THRU-FLOOR
001390             COMPUTE WS-Thru-Over =
001400                 RES-THROUGHPUT - CR-RATE-VOL-GP3-THRU-FLOOR
001410             COMPUTE WS-Overage-Price ROUNDED = WS-Overage-Price +
001420                 (WS-Thru-Over * CR-RATE-VOL-GP3-THRU)
001430         END-IF
001440         COMPUTE RSLT-MONTHLY-PRICE ROUNDED =
001450             WS-Base-Price + WS-Overage-Price
001460     ELSE
001470         COMPUTE RSLT-MONTHLY-PRICE ROUNDED =
001480             WS-Size-GB-Work * CR-RATE-VOL-OTHER-GB
001490     END-IF.
001500     GO TO BB000-EXIT.
001510 BB000-EXIT.
001520     EXIT.
