000010***************************************************************
000020*          RECORD DEFINITION FOR THE RUN CONTROL FILE          *
000030*              SINGLE LINE, LINE SEQUENTIAL                    *
000040***************************************************************
000050* 05/11/25 CDW - CREATED.  DATES COME IN READY-MADE SO THE JOB
000060*                DOES NOT HAVE TO TRUST THE SYSTEM CLOCK - SAME
000070*                REASONING AS PY-PR2-CHECK-DATE BEING SET BY
000080*                THE OPERATOR RATHER THAN TAKEN FROM TODAY.
000090* 21/11/25 CDW - ADDED RUN-DRYRUN AFTER THE FIN-2118 INCIDENT
000100*                WHERE A BAD TAG LIST TERMINATED LIVE VOLUMES.
000110*
000120 01  CR-CONTROL-RECORD.
000130     03  RUN-MODE                PIC X(07).
000140         88  RUN-MODE-NOTIFY          VALUE "NOTIFY ".
000150         88  RUN-MODE-EXECUTE         VALUE "EXECUTE".
000160     03  RUN-DATE                PIC X(10).
000170     03  RUN-WEEKEND             PIC X(01).
000180         88  RUN-IS-WEEKEND           VALUE "Y".
000190     03  RUN-MIN-WARN            PIC X(10).
000200*        TODAY MINUS 3 DAYS - MINIMUM TERMINATION WARNING DATE.
000210     03  RUN-DRYRUN              PIC X(01).
000220         88  RUN-IS-DRYRUN            VALUE "Y".
000230     03  FILLER                  PIC X(11).
