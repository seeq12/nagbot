000010***************************************************************
000020*   PARSED TAG PAIR - STOP-AFTER AND TERMINATE-AFTER, ALREADY   *
000030*  BROKEN OUT BY CRTAGPRS BEFORE A RULE ENGINE IS EVER CALLED   *
000040***************************************************************
000050* THE RULE ENGINES NEVER SEE THE RAW 60-BYTE TAG TEXT - CRBATCH
000060* CALLS CRTAGPRS ONCE PER TAG FIELD PER RESOURCE AND HANDS THE
000070* RULE ENGINE THIS SMALL FIXED-SHAPE BLOCK INSTEAD, SAME REASON
000080* PY000 HANDS THE PAY MODULES A READY-BUILT TO-DAY RATHER THAN
000090* LETTING EACH ONE INTERROGATE THE SYSTEM CLOCK ITSELF.
000100*
000110* 21/11/25 CDW FIN-2118 - CREATED, SPLIT OUT OF CRTAGWS SO THE
000120*                RULE ENGINES DID NOT HAVE TO LINK THE PARSER'S
000130*                FUNCTION-CODE FIELD THEY NEVER USE.
000140*
000150 01  CR-PARSED-TAGS.
000160     03  PT-STOP-EXPIRY          PIC X(10).
000170     03  PT-STOP-WEEKEND-FLAG    PIC X(01).
000180         88  PT-STOP-IS-WEEKEND        VALUE "Y".
000190     03  PT-STOP-WARN-DATE       PIC X(10).
000200     03  PT-TERM-EXPIRY          PIC X(10).
000210     03  PT-TERM-WARN-DATE       PIC X(10).
000220     03  FILLER                  PIC X(01).
