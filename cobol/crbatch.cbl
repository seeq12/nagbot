000100******************************************************************
000110* PROGRAM-ID.    CRBATCH                                        *
000120* AUTHOR.        C D WEBB                                        *
000130* INSTALLATION.  FLEET FINANCE - CLOUD COST CONTROL UNIT         *
000140* DATE-WRITTEN.  04/11/2025                                      *
000150* DATE-COMPILED.                                                 *
000160* SECURITY.      FIN-CLOUD-RESTRICTED                            *
000170******************************************************************
000180* CALLED MODULES - CRTAGPRS, CRINSTRL, CRVOLRL, CRSNPRL,        *
000190*                  CRAMIRL, CRUTIL.                             *
000200* FILES USED     - CONTROL  (INPUT,  LINE SEQUENTIAL, 1 RECORD) *
000210*                  RESOURCE (INPUT,  FIXED SEQUENTIAL, 340)     *
000220*                  ACTION   (OUTPUT, FIXED SEQUENTIAL, 95)      *
000230*                  REPORT   (OUTPUT, LINE SEQUENTIAL, 132)      *
000240* PURPOSE        - NIGHTLY FLEET COST REAPER.  NOTIFY MODE       *
000250*                  PRICES THE WHOLE FLEET AND WARNS OWNERS OF    *
000260*                  RESOURCES DUE FOR STOPPING/TERMINATION.       *
000270*                  EXECUTE MODE ACTUALLY STOPS/TERMINATES THE    *
000280*                  ONES THAT HAVE BEEN WARNED LONG ENOUGH.       *
000290******************************************************************
000300*                     C H A N G E   L O G                       *
000310******************************************************************
000320* 04/11/25 CDW FIN-2050  CREATED - NOTIFY MODE ONLY.             *
000330* 18/11/25 CDW FIN-2050  EXECUTE MODE ADDED.                     *
000340* 21/11/25 CDW FIN-2118  RUN-DRYRUN HONOURED - REPORT STILL      *
000350*                        WRITES, ACTIONS FILE DOES NOT, AFTER    *
000360*                        THE INCIDENT WHERE A BAD TAG LIST       *
000370*                        TERMINATED LIVE VOLUMES BEFORE A DRY    *
000380*                        RUN COULD BE CHECKED BY HAND.           *
000390* 02/12/25 CDW FIN-2100  DUE-LIST AND ACTION-TAKEN BLOCKS SPLIT  *
000400*                        OUT OF THE DETAIL BLOCK, SORTED BY      *
000410*                        NAME WITHIN CLASS.                      *
000420* 09/01/26 RFT FIN-2231  REVIEWED, TABLE SIZES CONFIRMED AGAINST *
000430*                        THE LARGEST FLEET SNAPSHOT ON RECORD.   *
000440* 10/02/26 RFT FIN-2246  REGION, MODEL, OS, CONTACT AND THE RAW  *
000450*                        STOP/TERM TAG TEXT WERE BEING READ OFF  *
000460*                        THE RESOURCE FILE AND THROWN AWAY - THE *
000470*                        FOUR CLASS TABLES NOW CARRY THEM AND    *
000480*                        THE DETAIL/DUE/ACTION LINES PRINT THEM. *
000490*                        RES-EKS-FLAG IS ALSO HONOURED NOW - AN  *
000500*                        INSTANCE IN A MANAGED NODE GROUP NEVER  *
000510*                        MAKES IT ONTO THE SORT LIST THAT DRIVES *
000520*                        WARNINGS OR ACTIONS.                    *
000530* 05/03/26 RFT FIN-2260  NOTIFY MODE NEVER BUILT A DUE-TO-       *
000540*                        TERMINATE BLOCK FOR VOLUMES, SNAPSHOTS  *
000550*                        OR IMAGES - ONLY INSTANCES EVER GOT     *
000560*                        WARNED, SO THE OTHER THREE CLASSES      *
000570*                        COULD NEVER PASS THE 3-DAY-WARNED TEST  *
000580*                        AND SO COULD NEVER REACH EXECUTE MODE.  *
000590*                        BB040/BB050/BB060 ADDED.  ALSO FOUND    *
000600*                        BC030'S "NONE TERMINATED" SWITCH WAS    *
000610*                        SET AND NEVER CLEARED (DEAD CODE) AND   *
000620*                        BC040/BC050 HAD NO "NONE TERMINATED"    *
000630*                        LINE AT ALL - ALL THREE NOW REPORT IT.  *
000640* 19/03/26 RFT FIN-2273  ONLY THE INSTANCE BLOCK PRINTED A CLASS   *
000650*                        SUBTOTAL LINE - VOLUMES, SNAPSHOTS AND    *
000660*                        IMAGES HAD THE COUNT/PRICE FIELDS BUILT   *
000670*                        AT LOAD TIME BUT NOWHERE TO PUT THEM.     *
000680*                        RX020/RX030/RX040 ADDED, PERFORMED FROM   *
000690*                        RP032/RP033/RP034 - SAME PATTERN AS RX010.*
000700******************************************************************
000710 IDENTIFICATION DIVISION.
000720 PROGRAM-ID.     CRBATCH.
000730 AUTHOR.         C D WEBB.
000740 INSTALLATION.   FLEET FINANCE - CLOUD COST CONTROL UNIT.
000750 DATE-WRITTEN.   04/11/2025.
000760 DATE-COMPILED.
000770 SECURITY.       FIN-CLOUD-RESTRICTED.
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. IBM-370.
000810 OBJECT-COMPUTER. IBM-370.
000820 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT CONTROL-FILE   ASSIGN TO "CRCTLIN"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-Control-Status.
000880     SELECT RESOURCE-FILE  ASSIGN TO "CRRESIN"
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS WS-Resource-Status.
000910     SELECT ACTION-FILE    ASSIGN TO "CRACTOUT"
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS WS-Action-Status.
000940     SELECT REPORT-FILE    ASSIGN TO "CRRPTOUT"
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-Report-Status.
000970 DATA DIVISION.
000980 FILE SECTION.
000990 FD  CONTROL-FILE.
001000     COPY "crctlrec.cob" REPLACING CR-CONTROL-RECORD BY
001010         CONTROL-REC-DATA.
001020 FD  RESOURCE-FILE.
001030     COPY "crresrec.cob" REPLACING CR-RESOURCE-RECORD BY
001040         RESOURCE-REC-DATA.
001050 FD  ACTION-FILE.
001060     COPY "cractrec.cob" REPLACING CR-ACTION-RECORD BY
001070         ACTION-REC-DATA.
001080 FD  REPORT-FILE.
001090 01  REPORT-REC             PIC X(132).
001100 WORKING-STORAGE SECTION.
001110*
001120* FILE STATUS AND HOUSE ERROR MESSAGE TABLE - SY0nn STYLE.
001130*
001140 01  WS-File-Statuses.
001150     05  WS-Control-Status       PIC X(02).
001160     05  WS-Resource-Status      PIC X(02).
001170     05  WS-Action-Status        PIC X(02).
001180     05  WS-Report-Status        PIC X(02).
001190 01  WS-File-Statuses-Flat REDEFINES WS-File-Statuses
001200                                 PIC X(08).
001210 01  WS-Error-Messages.
001220     05  FILLER PIC X(30) VALUE "SY001 CONTROL FILE OPEN ERROR".
001230     05  FILLER PIC X(30) VALUE "SY002 RESOURCE FILE OPEN ERR".
001240     05  FILLER PIC X(30) VALUE "SY003 ACTION FILE OPEN ERROR ".
001250     05  FILLER PIC X(30) VALUE "SY004 REPORT FILE OPEN ERROR ".
001260     05  FILLER PIC X(30) VALUE "SY005 BAD RUN-MODE IN CONTROL".
001270 01  WS-Error-Table REDEFINES WS-Error-Messages.
001280     05  WS-Error-Msg OCCURS 5 TIMES PIC X(30).
001290*
001300* RUN COUNTERS - ALL COMP PER HOUSE HABIT.
001310*
001320 01  WS-Run-Counters.
001330     05  WS-Recs-Read            PIC 9(07) BINARY-LONG UNSIGNED.
001340     05  WS-Warnings-Written     PIC 9(07) BINARY-LONG UNSIGNED.
001350     05  WS-Stops-Done           PIC 9(07) BINARY-LONG UNSIGNED.
001360     05  WS-Terms-Done           PIC 9(07) BINARY-LONG UNSIGNED.
001370 01  WS-Run-Counters-Flat REDEFINES WS-Run-Counters
001380                                 PIC X(16).
001390 01  WS-Page-Number              PIC 9(04) BINARY-SHORT UNSIGNED.
001400 01  WS-Line-Count               PIC 9(03) BINARY-SHORT UNSIGNED.
001410 01  WS-Lines-Per-Page           PIC 9(03) BINARY-SHORT UNSIGNED
001420                                 VALUE 55.
001430*
001440* THE CONTROL/RESOURCE/ACTION RECORDS LIVE ONLY IN THE FILE SECTION
001450* ABOVE - RES-xxx, RUN-xxx AND ACT-xxx ARE REFERENCED DIRECTLY OFF
001460* THE FD RECORDS, NO SEPARATE WORKING-STORAGE COPY IS KEPT.
001470*
001480* TAG-PARSER AND RULE-ENGINE LINKAGE BLOCKS.
001490*
001500 COPY "crtagws.cob".
001510 COPY "crptagws.cob".
001520 COPY "crrsltws.cob".
001530 COPY "crprtws.cob".
001540*
001550* PER-CLASS IN-MEMORY TABLES - THE RESOURCE FILE ARRIVES IN NO
001560* PARTICULAR ORDER SO EACH RESOURCE IS BUCKETED BY CLASS AS IT
001570* IS READ.  200 PER CLASS COVERS THE LARGEST FLEET SNAPSHOT ON
001580* RECORD WITH ROOM TO SPARE - SEE THE FIN-2231 REVIEW NOTE.
001590*
001600 01  WS-Inst-Table.
001610     05  WS-IT-Entry OCCURS 200 TIMES INDEXED BY WS-IT-Idx.
001620         10  WS-IT-Id                PIC X(20).
001630         10  WS-IT-Name              PIC X(20).
001640         10  WS-IT-State             PIC X(10).
001650         10  WS-IT-Region            PIC X(15).
001660         10  WS-IT-Model             PIC X(12).
001670         10  WS-IT-Os                PIC X(07).
001680         10  WS-IT-Contact           PIC X(20).
001690         10  WS-IT-Eks-Flag          PIC X(01).
001700             88  WS-IT-Is-Eks            VALUE "Y".
001710         10  WS-IT-Stop-Tag          PIC X(60).
001720         10  WS-IT-Term-Tag          PIC X(60).
001730         10  WS-IT-Price             PIC S9(7)V99 COMP-3.
001740         10  WS-IT-Rule-Flags.
001750             15  WS-IT-Stoppable-Flag     PIC X(01).
001760                 88  WS-IT-Is-Stoppable       VALUE "Y".
001770             15  WS-IT-Safe-Stop-Flag     PIC X(01).
001780                 88  WS-IT-Is-Safe-Stop       VALUE "Y".
001790             15  WS-IT-Terminatable-Flag  PIC X(01).
001800                 88  WS-IT-Is-Terminatable    VALUE "Y".
001810             15  WS-IT-Safe-Term-Flag     PIC X(01).
001820                 88  WS-IT-Is-Safe-Term       VALUE "Y".
001830         10  WS-IT-Stop-Warn-Date    PIC X(10).
001840         10  WS-IT-Term-Warn-Date    PIC X(10).
001850 01  WS-Inst-Count               PIC 9(04) BINARY-SHORT UNSIGNED.
001860*
001870 01  WS-Vol-Table.
001880     05  WS-VT-Entry OCCURS 200 TIMES INDEXED BY WS-VT-Idx.
001890         10  WS-VT-Id                PIC X(20).
001900         10  WS-VT-Name              PIC X(20).
001910         10  WS-VT-State             PIC X(10).
001920         10  WS-VT-Region            PIC X(15).
001930         10  WS-VT-Model             PIC X(12).
001940         10  WS-VT-Contact           PIC X(20).
001950         10  WS-VT-Term-Tag          PIC X(60).
001960         10  WS-VT-Price             PIC S9(7)V99 COMP-3.
001970         10  WS-VT-Rule-Flags.
001980             15  WS-VT-Terminatable-Flag  PIC X(01).
001990                 88  WS-VT-Is-Terminatable    VALUE "Y".
002000             15  WS-VT-Safe-Term-Flag     PIC X(01).
002010                 88  WS-VT-Is-Safe-Term       VALUE "Y".
002020         10  WS-VT-Term-Warn-Date    PIC X(10).
002030 01  WS-Vol-Count                PIC 9(04) BINARY-SHORT UNSIGNED.
002040*
002050 01  WS-Snp-Table.
002060     05  WS-ST-Entry OCCURS 200 TIMES INDEXED BY WS-ST-Idx.
002070         10  WS-ST-Id                PIC X(20).
002080         10  WS-ST-Name              PIC X(20).
002090         10  WS-ST-State             PIC X(10).
002100         10  WS-ST-Region            PIC X(15).
002110         10  WS-ST-Model             PIC X(12).
002120         10  WS-ST-Contact           PIC X(20).
002130         10  WS-ST-Term-Tag          PIC X(60).
002140         10  WS-ST-Price             PIC S9(7)V99 COMP-3.
002150         10  WS-ST-Rule-Flags.
002160             15  WS-ST-Terminatable-Flag  PIC X(01).
002170                 88  WS-ST-Is-Terminatable    VALUE "Y".
002180             15  WS-ST-Safe-Term-Flag     PIC X(01).
002190                 88  WS-ST-Is-Safe-Term       VALUE "Y".
002200         10  WS-ST-Term-Warn-Date    PIC X(10).
002210         10  WS-ST-Ami-Flag          PIC X(01).
002220             88  WS-ST-Belongs-To-Ami     VALUE "Y".
002230 01  WS-Snp-Count                PIC 9(04) BINARY-SHORT UNSIGNED.
002240*
002250 01  WS-Ami-Table.
002260     05  WS-AT-Entry OCCURS 100 TIMES INDEXED BY WS-AT-Idx.
002270         10  WS-AT-Id                PIC X(20).
002280         10  WS-AT-Name              PIC X(20).
002290         10  WS-AT-State             PIC X(10).
002300         10  WS-AT-Region            PIC X(15).
002310         10  WS-AT-Model             PIC X(12).
002320         10  WS-AT-Contact           PIC X(20).
002330         10  WS-AT-Term-Tag          PIC X(60).
002340         10  WS-AT-Price             PIC S9(7)V99 COMP-3.
002350         10  WS-AT-Rule-Flags.
002360             15  WS-AT-Terminatable-Flag  PIC X(01).
002370                 88  WS-AT-Is-Terminatable    VALUE "Y".
002380             15  WS-AT-Safe-Term-Flag     PIC X(01).
002390                 88  WS-AT-Is-Safe-Term       VALUE "Y".
002400         10  WS-AT-Term-Warn-Date    PIC X(10).
002410         10  WS-AT-Seg-Count         PIC 9(02).
002420         10  WS-AT-Segs OCCURS 5 TIMES.
002430             15  WS-AT-Seg-Tier          PIC X(08).
002440             15  WS-AT-Seg-Size          PIC 9(07).
002450 01  WS-Ami-Count                PIC 9(04) BINARY-SHORT UNSIGNED.
002460*
002470* CLASS SUBTOTAL ACCUMULATORS FOR THE DETAIL BLOCK.
002480*
002490 01  WS-Class-Totals.
002500     05  WS-Inst-Sub-Count       PIC 9(05) BINARY-SHORT UNSIGNED.
002510     05  WS-Inst-Sub-Price       PIC S9(9)V99 COMP-3.
002520     05  WS-Vol-Sub-Count        PIC 9(05) BINARY-SHORT UNSIGNED.
002530     05  WS-Vol-Sub-Price        PIC S9(9)V99 COMP-3.
002540     05  WS-Snp-Sub-Count        PIC 9(05) BINARY-SHORT UNSIGNED.
002550     05  WS-Snp-Sub-Price        PIC S9(9)V99 COMP-3.
002560     05  WS-Ami-Sub-Count        PIC 9(05) BINARY-SHORT UNSIGNED.
002570     05  WS-Ami-Sub-Price        PIC S9(9)V99 COMP-3.
002580*
002590* IN-MEMORY NAME-SORT WORK AREA - INSERTION SORT OVER A BOUNDED
002600* LIST OF SUBSCRIPTS, RESTATED FROM THE OLD ADSORT1 IDIOM.
002610*
002620 01  WS-Sort-Work.
002630     05  WS-Sort-Sub-List OCCURS 200 TIMES
002640                                 PIC 9(04) BINARY-SHORT UNSIGNED.
002650     05  WS-Sort-Count           PIC 9(04) BINARY-SHORT UNSIGNED.
002660     05  WS-Sort-I               PIC 9(04) BINARY-SHORT UNSIGNED.
002670     05  WS-Sort-J               PIC 9(04) BINARY-SHORT UNSIGNED.
002680     05  WS-Sort-Hold            PIC 9(04) BINARY-SHORT UNSIGNED.
002690 01  WS-Sort-Compare-Name        PIC X(20).
002700*
002710* MISCELLANEOUS SWITCHES AND EDIT WORK AREAS.
002720*
002730 01  WS-Program-Switches.
002740     05  WS-Resource-Eof-Flag    PIC X(01) VALUE "N".
002750         88  WS-Resource-Eof         VALUE "Y".
002760     05  WS-Abort-Flag           PIC X(01) VALUE "N".
002770         88  WS-Job-Aborted          VALUE "Y".
002780     05  WS-None-Due-Flag        PIC X(01) VALUE "N".
002790         88  WS-None-Due             VALUE "Y".
002800 01  WS-Edited-Price             PIC X(10).
002810 01  WS-Class-Lit                PIC X(06).
002820 01  WS-Warn-Mode-Flag           PIC X(01).
002830     88  WS-Warn-Mode-Replace        VALUE "R".
002840     88  WS-Warn-Mode-Preserve       VALUE "N".
002850 PROCEDURE DIVISION.
002860 AA000-Main.
002870     PERFORM AB000-Open-Files THRU AB000-EXIT.
002880     PERFORM AC000-Read-Control THRU AC000-EXIT.
002890     IF NOT WS-Job-Aborted
002900         PERFORM AD000-Load-Resources THRU AD000-EXIT
002910     END-IF.
002920     IF NOT WS-Job-Aborted
002930         PERFORM RP010-Write-Heading THRU RP010-EXIT
002940         PERFORM RP020-Write-Summary THRU RP020-EXIT
002950         PERFORM RP030-Write-Detail THRU RP030-EXIT
002960         IF RUN-MODE-NOTIFY
002970             PERFORM BB000-Notify-Mode THRU BB000-EXIT
002980         ELSE
002990             PERFORM BC000-Execute-Mode THRU BC000-EXIT
003000         END-IF
003010         PERFORM RP090-Write-Trailer THRU RP090-EXIT
003020     END-IF.
003030     PERFORM AZ000-Close-Files THRU AZ000-EXIT.
003040     IF WS-Job-Aborted
003050         MOVE 16 TO RETURN-CODE
003060     END-IF.
003070     STOP RUN.
003080*
003090 AB000-Open-Files.
003100     OPEN INPUT CONTROL-FILE.
003110     IF WS-Control-Status NOT = "00"
003120         DISPLAY WS-Error-Msg(1)
003130         SET WS-Job-Aborted TO TRUE
003140         GO TO AB000-EXIT
003150     END-IF.
003160     OPEN INPUT RESOURCE-FILE.
003170     IF WS-Resource-Status NOT = "00"
003180         DISPLAY WS-Error-Msg(2)
003190         SET WS-Job-Aborted TO TRUE
003200         GO TO AB000-EXIT
003210     END-IF.
003220     OPEN OUTPUT REPORT-FILE.
003230     IF WS-Report-Status NOT = "00"
003240         DISPLAY WS-Error-Msg(4)
003250         SET WS-Job-Aborted TO TRUE
003260         GO TO AB000-EXIT
003270     END-IF.
003280     GO TO AB000-EXIT.
003290 AB000-EXIT.
003300     EXIT.
003310*
003320 AC000-Read-Control.
003330     READ CONTROL-FILE
003340         AT END
003350             DISPLAY WS-Error-Msg(1)
003360             SET WS-Job-Aborted TO TRUE
003370             GO TO AC000-EXIT
003380     END-READ.
003390     IF NOT RUN-MODE-NOTIFY AND NOT RUN-MODE-EXECUTE
003400         DISPLAY WS-Error-Msg(5)
003410         SET WS-Job-Aborted TO TRUE
003420         GO TO AC000-EXIT
003430     END-IF.
003440     IF RUN-MODE-EXECUTE
003450         OPEN OUTPUT ACTION-FILE
003460         IF WS-Action-Status NOT = "00"
003470             DISPLAY WS-Error-Msg(3)
003480             SET WS-Job-Aborted TO TRUE
003490         END-IF
003500     END-IF.
003510     GO TO AC000-EXIT.
003520 AC000-EXIT.
003530     EXIT.
003540*
003550 AD000-Load-Resources.
003560     PERFORM AE000-Read-Resource THRU AE000-EXIT.
003570     PERFORM AF000-Bucket-Resource THRU AF000-EXIT
003580         UNTIL WS-Resource-Eof.
003590     GO TO AD000-EXIT.
003600 AD000-EXIT.
003610     EXIT.
003620*
003630 AE000-Read-Resource.
003640     READ RESOURCE-FILE
003650         AT END
003660             SET WS-Resource-Eof TO TRUE
003670     END-READ.
003680     IF NOT WS-Resource-Eof
003690         ADD 1 TO WS-Recs-Read
003700     END-IF.
003710     GO TO AE000-EXIT.
003720 AE000-EXIT.
003730     EXIT.
003740*
003750 AF000-Bucket-Resource.
003760*        PARSE BOTH TAGS ONCE, PRICE AND RULE-TEST ONCE, THEN
003770*        FILE THE RESULT AWAY BY CLASS SO NOTHING IS DONE
003780*        TWICE LATER IN THE RUN.
003790     PERFORM AG000-Parse-Both-Tags THRU AG000-EXIT.
003800     IF RES-TYPE-INSTANCE
003810         PERFORM AH000-File-Instance THRU AH000-EXIT
003820     ELSE IF RES-TYPE-VOLUME
003830         PERFORM AI000-File-Volume THRU AI000-EXIT
003840     ELSE IF RES-TYPE-SNAPSHOT
003850         PERFORM AJ000-File-Snapshot THRU AJ000-EXIT
003860     ELSE IF RES-TYPE-IMAGE
003870         PERFORM AK000-File-Image THRU AK000-EXIT
003880     END-IF
003890     END-IF
003900     END-IF
003910     END-IF.
003920     PERFORM AE000-Read-Resource THRU AE000-EXIT.
003930     GO TO AF000-EXIT.
003940 AF000-EXIT.
003950     EXIT.
003960*
003970 AG000-Parse-Both-Tags.
003980     MOVE SPACES TO PT-STOP-EXPIRY PT-STOP-WARN-DATE
003990                    PT-TERM-EXPIRY PT-TERM-WARN-DATE.
004000     MOVE "N" TO PT-STOP-WEEKEND-FLAG.
004010     SET TAG-FN-PARSE TO TRUE.
004020     MOVE RES-STOP-AFTER TO TAG-RAW-VALUE.
004030     CALL "CRTAGPRS" USING CR-TAG-LINKAGE.
004040     MOVE TAG-EXPIRY-DATE TO PT-STOP-EXPIRY.
004050     MOVE TAG-ON-WEEKENDS-FLAG TO PT-STOP-WEEKEND-FLAG.
004060     MOVE TAG-WARN-DATE TO PT-STOP-WARN-DATE.
004070     SET TAG-FN-PARSE TO TRUE.
004080     MOVE RES-TERM-AFTER TO TAG-RAW-VALUE.
004090     CALL "CRTAGPRS" USING CR-TAG-LINKAGE.
004100     MOVE TAG-EXPIRY-DATE TO PT-TERM-EXPIRY.
004110     MOVE TAG-WARN-DATE TO PT-TERM-WARN-DATE.
004120     GO TO AG000-EXIT.
004130 AG000-EXIT.
004140     EXIT.
004150*
004160 AH000-File-Instance.
004170     IF WS-Inst-Count >= 200
004180         GO TO AH000-EXIT
004190     END-IF.
004200     CALL "CRINSTRL" USING RESOURCE-REC-DATA CONTROL-REC-DATA
004210         CR-PARSED-TAGS CR-RESULT-BLOCK.
004220     ADD 1 TO WS-Inst-Count.
004230     SET WS-IT-Idx TO WS-Inst-Count.
004240     MOVE RES-ID           TO WS-IT-Id(WS-IT-Idx).
004250     MOVE RES-NAME         TO WS-IT-Name(WS-IT-Idx).
004260     MOVE RES-STATE        TO WS-IT-State(WS-IT-Idx).
004270     MOVE RES-REGION       TO WS-IT-Region(WS-IT-Idx).
004280     MOVE RES-MODEL        TO WS-IT-Model(WS-IT-Idx).
004290     MOVE RES-OS           TO WS-IT-Os(WS-IT-Idx).
004300     MOVE RES-CONTACT      TO WS-IT-Contact(WS-IT-Idx).
004310     MOVE RES-EKS-FLAG     TO WS-IT-Eks-Flag(WS-IT-Idx).
004320     MOVE RES-STOP-AFTER   TO WS-IT-Stop-Tag(WS-IT-Idx).
004330     MOVE RES-TERM-AFTER   TO WS-IT-Term-Tag(WS-IT-Idx).
004340     MOVE RSLT-MONTHLY-PRICE TO WS-IT-Price(WS-IT-Idx).
004350     MOVE RSLT-FLAGS-FLAT  TO WS-IT-Rule-Flags(WS-IT-Idx).
004360     MOVE PT-STOP-WARN-DATE TO WS-IT-Stop-Warn-Date(WS-IT-Idx).
004370     MOVE PT-TERM-WARN-DATE TO WS-IT-Term-Warn-Date(WS-IT-Idx).
004380     ADD 1 TO WS-Inst-Sub-Count.
004390     ADD RSLT-MONTHLY-PRICE TO WS-Inst-Sub-Price.
004400     GO TO AH000-EXIT.
004410 AH000-EXIT.
004420     EXIT.
004430*
004440 AI000-File-Volume.
004450     IF WS-Vol-Count >= 200
004460         GO TO AI000-EXIT
004470     END-IF.
004480     CALL "CRVOLRL" USING RESOURCE-REC-DATA CONTROL-REC-DATA
004490         CR-PARSED-TAGS CR-RESULT-BLOCK.
004500     ADD 1 TO WS-Vol-Count.
004510     SET WS-VT-Idx TO WS-Vol-Count.
004520     MOVE RES-ID           TO WS-VT-Id(WS-VT-Idx).
004530     MOVE RES-NAME         TO WS-VT-Name(WS-VT-Idx).
004540     MOVE RES-STATE        TO WS-VT-State(WS-VT-Idx).
004550     MOVE RES-REGION       TO WS-VT-Region(WS-VT-Idx).
004560     MOVE RES-MODEL        TO WS-VT-Model(WS-VT-Idx).
004570     MOVE RES-CONTACT      TO WS-VT-Contact(WS-VT-Idx).
004580     MOVE RES-TERM-AFTER   TO WS-VT-Term-Tag(WS-VT-Idx).
004590     MOVE RSLT-MONTHLY-PRICE TO WS-VT-Price(WS-VT-Idx).
004600     MOVE RSLT-TERMINATE-FLAG TO WS-VT-Terminatable-Flag(WS-VT-Idx).
004610     MOVE RSLT-SAFE-TERM-FLAG TO WS-VT-Safe-Term-Flag(WS-VT-Idx).
004620     MOVE PT-TERM-WARN-DATE TO WS-VT-Term-Warn-Date(WS-VT-Idx).
004630     IF RES-STATE-AVAILABLE
004640         ADD 1 TO WS-Vol-Sub-Count
004650         ADD RSLT-MONTHLY-PRICE TO WS-Vol-Sub-Price
004660     END-IF.
004670     GO TO AI000-EXIT.
004680 AI000-EXIT.
004690     EXIT.
004700*
004710 AJ000-File-Snapshot.
004720     IF WS-Snp-Count >= 200
004730         GO TO AJ000-EXIT
004740     END-IF.
004750     CALL "CRSNPRL" USING RESOURCE-REC-DATA CONTROL-REC-DATA
004760         CR-PARSED-TAGS CR-RESULT-BLOCK.
004770     ADD 1 TO WS-Snp-Count.
004780     SET WS-ST-Idx TO WS-Snp-Count.
004790     MOVE RES-ID           TO WS-ST-Id(WS-ST-Idx).
004800     MOVE RES-NAME         TO WS-ST-Name(WS-ST-Idx).
004810     MOVE RES-STATE        TO WS-ST-State(WS-ST-Idx).
004820     MOVE RES-REGION       TO WS-ST-Region(WS-ST-Idx).
004830     MOVE RES-MODEL        TO WS-ST-Model(WS-ST-Idx).
004840     MOVE RES-CONTACT      TO WS-ST-Contact(WS-ST-Idx).
004850     MOVE RES-TERM-AFTER   TO WS-ST-Term-Tag(WS-ST-Idx).
004860     MOVE RSLT-MONTHLY-PRICE TO WS-ST-Price(WS-ST-Idx).
004870     MOVE RSLT-TERMINATE-FLAG TO WS-ST-Terminatable-Flag(WS-ST-Idx).
004880     MOVE RSLT-SAFE-TERM-FLAG TO WS-ST-Safe-Term-Flag(WS-ST-Idx).
004890     MOVE PT-TERM-WARN-DATE TO WS-ST-Term-Warn-Date(WS-ST-Idx).
004900     MOVE RES-AMI-SNAP-FLAG TO WS-ST-Ami-Flag(WS-ST-Idx).
004910     IF RES-STATE-COMPLETED AND NOT RES-BELONGS-TO-AMI
004920         ADD 1 TO WS-Snp-Sub-Count
004930         ADD RSLT-MONTHLY-PRICE TO WS-Snp-Sub-Price
004940     END-IF.
004950     GO TO AJ000-EXIT.
004960 AJ000-EXIT.
004970     EXIT.
004980*
004990 AK000-File-Image.
005000     IF WS-Ami-Count >= 100
005010         GO TO AK000-EXIT
005020     END-IF.
005030     CALL "CRAMIRL" USING RESOURCE-REC-DATA CONTROL-REC-DATA
005040         CR-PARSED-TAGS CR-RESULT-BLOCK.
005050     ADD 1 TO WS-Ami-Count.
005060     SET WS-AT-Idx TO WS-Ami-Count.
005070     MOVE RES-ID           TO WS-AT-Id(WS-AT-Idx).
005080     MOVE RES-NAME         TO WS-AT-Name(WS-AT-Idx).
005090     MOVE RES-STATE        TO WS-AT-State(WS-AT-Idx).
005100     MOVE RES-REGION       TO WS-AT-Region(WS-AT-Idx).
005110     MOVE RES-MODEL        TO WS-AT-Model(WS-AT-Idx).
005120     MOVE RES-CONTACT      TO WS-AT-Contact(WS-AT-Idx).
005130     MOVE RES-TERM-AFTER   TO WS-AT-Term-Tag(WS-AT-Idx).
005140     MOVE RSLT-MONTHLY-PRICE TO WS-AT-Price(WS-AT-Idx).
005150     MOVE RSLT-TERMINATE-FLAG TO WS-AT-Terminatable-Flag(WS-AT-Idx).
005160     MOVE RSLT-SAFE-TERM-FLAG TO WS-AT-Safe-Term-Flag(WS-AT-Idx).
005170     MOVE PT-TERM-WARN-DATE TO WS-AT-Term-Warn-Date(WS-AT-Idx).
005180     MOVE RES-AMI-SEG-COUNT TO WS-AT-Seg-Count(WS-AT-Idx).
005190     MOVE RES-AMI-SEGS      TO WS-AT-Segs(WS-AT-Idx).
005200     IF RES-STATE-AVAILABLE
005210         ADD 1 TO WS-Ami-Sub-Count
005220         ADD RSLT-MONTHLY-PRICE TO WS-Ami-Sub-Price
005230     END-IF.
005240     GO TO AK000-EXIT.
005250 AK000-EXIT.
005260     EXIT.
005270*
005280 AZ000-Close-Files.
005290     CLOSE CONTROL-FILE.
005300     CLOSE RESOURCE-FILE.
005310     IF RUN-MODE-EXECUTE AND NOT WS-Job-Aborted
005320         CLOSE ACTION-FILE
005330     END-IF.
005340     IF NOT WS-Job-Aborted
005350         CLOSE REPORT-FILE
005360     END-IF.
005370     GO TO AZ000-EXIT.
005380 AZ000-EXIT.
005390     EXIT.
005400*
005410******************************************************************
005420*                REPORT-WRITING PARAGRAPHS (RP0nn)              *
005430******************************************************************
005440 RP010-Write-Heading.
005450     ADD 1 TO WS-Page-Number.
005460     MOVE SPACES TO CR-PRINT-LINE.
005470     MOVE "NIGHTLY FLEET COST REAPER" TO PL-HDG-TITLE.
005480     MOVE RUN-MODE TO PL-HDG-RUN-MODE.
005490     MOVE RUN-DATE TO PL-HDG-RUN-DATE.
005500     MOVE "PAGE " TO PL-HDG-PAGE-LIT.
005510     MOVE WS-Page-Number TO PL-HDG-PAGE-NO.
005520     WRITE REPORT-REC FROM CR-PRINT-LINE.
005530     MOVE 1 TO WS-Line-Count.
005540     GO TO RP010-EXIT.
005550 RP010-EXIT.
005560     EXIT.
005570*
005580 RP020-Write-Summary.
005590     MOVE SPACES TO CR-PRINT-LINE.
005600     MOVE "SUMMARY" TO PL-SUB-LIT.
005610     WRITE REPORT-REC FROM CR-PRINT-LINE.
005620     MOVE SPACES TO CR-PRINT-LINE.
005630     MOVE "RUNNING INSTANCES" TO PL-SUB-LIT.
005640     MOVE WS-Inst-Sub-Count TO PL-SUB-COUNT.
005650     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
005660     MOVE WS-Inst-Sub-Price TO PL-SUB-PRICE.
005670     WRITE REPORT-REC FROM CR-PRINT-LINE.
005680     MOVE SPACES TO CR-PRINT-LINE.
005690     MOVE "AVAILABLE VOLUMES" TO PL-SUB-LIT.
005700     MOVE WS-Vol-Sub-Count TO PL-SUB-COUNT.
005710     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
005720     MOVE WS-Vol-Sub-Price TO PL-SUB-PRICE.
005730     WRITE REPORT-REC FROM CR-PRINT-LINE.
005740     ADD 3 TO WS-Line-Count.
005750     GO TO RP020-EXIT.
005760 RP020-EXIT.
005770     EXIT.
005780*
005790 RP030-Write-Detail.
005800     PERFORM RP031-Detail-Instances THRU RP031-EXIT.
005810     PERFORM RP032-Detail-Volumes THRU RP032-EXIT.
005820     PERFORM RP033-Detail-Snapshots THRU RP033-EXIT.
005830     PERFORM RP034-Detail-Images THRU RP034-EXIT.
005840     GO TO RP030-EXIT.
005850 RP030-EXIT.
005860     EXIT.
005870*
005880 RP031-Detail-Instances.
005890     MOVE 1 TO WS-Sort-I.
005900     PERFORM RP035-Detail-One-Instance THRU RP035-EXIT
005910         VARYING WS-Sort-I FROM 1 BY 1
005920         UNTIL WS-Sort-I > WS-Inst-Count.
005930     PERFORM RX010-Write-Subtotal THRU RX010-EXIT
005940         WITH TEST AFTER.
005950     GO TO RP031-EXIT.
005960 RP031-EXIT.
005970     EXIT.
005980*
005990 RP035-Detail-One-Instance.
006000     SET WS-IT-Idx TO WS-Sort-I.
006010     MOVE SPACES TO CR-PRINT-LINE.
006020     MOVE "INST  " TO PL-DET-CLASS.
006030     MOVE WS-IT-Id(WS-IT-Idx) TO PL-DET-ID.
006040     MOVE WS-IT-Name(WS-IT-Idx) TO PL-DET-NAME.
006050     MOVE WS-IT-State(WS-IT-Idx) TO PL-DET-STATE.
006060     MOVE WS-IT-Stop-Tag(WS-IT-Idx) TO PL-DET-STOP-TAG.
006070     MOVE WS-IT-Term-Tag(WS-IT-Idx) TO PL-DET-TERM-TAG.
006080     MOVE WS-IT-Contact(WS-IT-Idx) TO PL-DET-CONTACT.
006090     MOVE WS-IT-Price(WS-IT-Idx) TO PL-DET-PRICE.
006100     MOVE WS-IT-Region(WS-IT-Idx) TO PL-DET-REGION.
006110     MOVE WS-IT-Model(WS-IT-Idx) TO PL-DET-MODEL.
006120     MOVE WS-IT-Os(WS-IT-Idx) TO PL-DET-OS.
006130     WRITE REPORT-REC FROM CR-PRINT-LINE.
006140     ADD 1 TO WS-Line-Count.
006150     GO TO RP035-EXIT.
006160 RP035-EXIT.
006170     EXIT.
006180*
006190 RP032-Detail-Volumes.
006200     MOVE 1 TO WS-Sort-I.
006210     PERFORM RP036-Detail-One-Volume THRU RP036-EXIT
006220         VARYING WS-Sort-I FROM 1 BY 1
006230         UNTIL WS-Sort-I > WS-Vol-Count.
006240     PERFORM RX020-Write-Vol-Subtotal THRU RX020-EXIT
006250         WITH TEST AFTER.
006260     GO TO RP032-EXIT.
006270 RP032-EXIT.
006280     EXIT.
006290*
006300 RP036-Detail-One-Volume.
006310     SET WS-VT-Idx TO WS-Sort-I.
006320     IF NOT WS-VT-State(WS-VT-Idx) = "available "
006330         GO TO RP036-EXIT
006340     END-IF.
006350     MOVE SPACES TO CR-PRINT-LINE.
006360     MOVE "VOL   " TO PL-DET-CLASS.
006370     MOVE WS-VT-Id(WS-VT-Idx) TO PL-DET-ID.
006380     MOVE WS-VT-Name(WS-VT-Idx) TO PL-DET-NAME.
006390     MOVE WS-VT-State(WS-VT-Idx) TO PL-DET-STATE.
006400     MOVE WS-VT-Term-Tag(WS-VT-Idx) TO PL-DET-TERM-TAG.
006410     MOVE WS-VT-Contact(WS-VT-Idx) TO PL-DET-CONTACT.
006420     MOVE WS-VT-Price(WS-VT-Idx) TO PL-DET-PRICE.
006430     MOVE WS-VT-Region(WS-VT-Idx) TO PL-DET-REGION.
006440     MOVE WS-VT-Model(WS-VT-Idx) TO PL-DET-MODEL.
006450     WRITE REPORT-REC FROM CR-PRINT-LINE.
006460     ADD 1 TO WS-Line-Count.
006470     GO TO RP036-EXIT.
006480 RP036-EXIT.
006490     EXIT.
006500*
006510 RP033-Detail-Snapshots.
006520     MOVE 1 TO WS-Sort-I.
006530     PERFORM RP037-Detail-One-Snapshot THRU RP037-EXIT
006540         VARYING WS-Sort-I FROM 1 BY 1
006550         UNTIL WS-Sort-I > WS-Snp-Count.
006560     PERFORM RX030-Write-Snp-Subtotal THRU RX030-EXIT
006570         WITH TEST AFTER.
006580     GO TO RP033-EXIT.
006590 RP033-EXIT.
006600     EXIT.
006610*
006620 RP037-Detail-One-Snapshot.
006630     SET WS-ST-Idx TO WS-Sort-I.
006640     IF NOT WS-ST-State(WS-ST-Idx) = "completed "
006650         OR WS-ST-Belongs-To-Ami(WS-ST-Idx)
006660         GO TO RP037-EXIT
006670     END-IF.
006680     MOVE SPACES TO CR-PRINT-LINE.
006690     MOVE "SNAP  " TO PL-DET-CLASS.
006700     MOVE WS-ST-Id(WS-ST-Idx) TO PL-DET-ID.
006710     MOVE WS-ST-Name(WS-ST-Idx) TO PL-DET-NAME.
006720     MOVE WS-ST-State(WS-ST-Idx) TO PL-DET-STATE.
006730     MOVE WS-ST-Term-Tag(WS-ST-Idx) TO PL-DET-TERM-TAG.
006740     MOVE WS-ST-Contact(WS-ST-Idx) TO PL-DET-CONTACT.
006750     MOVE WS-ST-Price(WS-ST-Idx) TO PL-DET-PRICE.
006760     MOVE WS-ST-Region(WS-ST-Idx) TO PL-DET-REGION.
006770     MOVE WS-ST-Model(WS-ST-Idx) TO PL-DET-MODEL.
006780     WRITE REPORT-REC FROM CR-PRINT-LINE.
006790     ADD 1 TO WS-Line-Count.
006800     GO TO RP037-EXIT.
006810 RP037-EXIT.
006820     EXIT.
006830*
006840 RP034-Detail-Images.
006850     MOVE 1 TO WS-Sort-I.
006860     PERFORM RP038-Detail-One-Image THRU RP038-EXIT
006870         VARYING WS-Sort-I FROM 1 BY 1
006880         UNTIL WS-Sort-I > WS-Ami-Count.
006890     PERFORM RX040-Write-Ami-Subtotal THRU RX040-EXIT
006900         WITH TEST AFTER.
006910     GO TO RP034-EXIT.
006920 RP034-EXIT.
006930     EXIT.
006940*
006950 RP038-Detail-One-Image.
006960     SET WS-AT-Idx TO WS-Sort-I.
006970     IF NOT WS-AT-State(WS-AT-Idx) = "available "
006980         GO TO RP038-EXIT
006990     END-IF.
007000     MOVE SPACES TO CR-PRINT-LINE.
007010     MOVE "AMI   " TO PL-DET-CLASS.
007020     MOVE WS-AT-Id(WS-AT-Idx) TO PL-DET-ID.
007030     MOVE WS-AT-Name(WS-AT-Idx) TO PL-DET-NAME.
007040     MOVE WS-AT-State(WS-AT-Idx) TO PL-DET-STATE.
007050     MOVE WS-AT-Term-Tag(WS-AT-Idx) TO PL-DET-TERM-TAG.
007060     MOVE WS-AT-Contact(WS-AT-Idx) TO PL-DET-CONTACT.
007070     MOVE WS-AT-Price(WS-AT-Idx) TO PL-DET-PRICE.
007080     MOVE WS-AT-Region(WS-AT-Idx) TO PL-DET-REGION.
007090     MOVE WS-AT-Model(WS-AT-Idx) TO PL-DET-MODEL.
007100     WRITE REPORT-REC FROM CR-PRINT-LINE.
007110     ADD 1 TO WS-Line-Count.
007120     GO TO RP038-EXIT.
007130 RP038-EXIT.
007140     EXIT.
007150*
007160 RX010-Write-Subtotal.
007170     MOVE SPACES TO CR-PRINT-LINE.
007180     MOVE "CLASS SUBTOTAL - INSTANCES" TO PL-SUB-LIT.
007190     MOVE WS-Inst-Sub-Count TO PL-SUB-COUNT.
007200     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
007210     MOVE WS-Inst-Sub-Price TO PL-SUB-PRICE.
007220     WRITE REPORT-REC FROM CR-PRINT-LINE.
007230     ADD 1 TO WS-Line-Count.
007240     GO TO RX010-EXIT.
007250 RX010-EXIT.
007260     EXIT.
007270*
007280 RX020-Write-Vol-Subtotal.
007290     MOVE SPACES TO CR-PRINT-LINE.
007300     MOVE "CLASS SUBTOTAL - VOLUMES" TO PL-SUB-LIT.
007310     MOVE WS-Vol-Sub-Count TO PL-SUB-COUNT.
007320     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
007330     MOVE WS-Vol-Sub-Price TO PL-SUB-PRICE.
007340     WRITE REPORT-REC FROM CR-PRINT-LINE.
007350     ADD 1 TO WS-Line-Count.
007360     GO TO RX020-EXIT.
007370 RX020-EXIT.
007380     EXIT.
007390*
007400 RX030-Write-Snp-Subtotal.
007410     MOVE SPACES TO CR-PRINT-LINE.
007420     MOVE "CLASS SUBTOTAL - SNAPSHOTS" TO PL-SUB-LIT.
007430     MOVE WS-Snp-Sub-Count TO PL-SUB-COUNT.
007440     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
007450     MOVE WS-Snp-Sub-Price TO PL-SUB-PRICE.
007460     WRITE REPORT-REC FROM CR-PRINT-LINE.
007470     ADD 1 TO WS-Line-Count.
007480     GO TO RX030-EXIT.
007490 RX030-EXIT.
007500     EXIT.
007510*
007520 RX040-Write-Ami-Subtotal.
007530     MOVE SPACES TO CR-PRINT-LINE.
007540     MOVE "CLASS SUBTOTAL - IMAGES" TO PL-SUB-LIT.
007550     MOVE WS-Ami-Sub-Count TO PL-SUB-COUNT.
007560     MOVE "MONTHLY COST" TO PL-SUB-LIT2.
007570     MOVE WS-Ami-Sub-Price TO PL-SUB-PRICE.
007580     WRITE REPORT-REC FROM CR-PRINT-LINE.
007590     ADD 1 TO WS-Line-Count.
007600     GO TO RX040-EXIT.
007610 RX040-EXIT.
007620     EXIT.
007630*
007640******************************************************************
007650*                    NOTIFY-MODE PARAGRAPHS (BB0nn)             *
007660******************************************************************
007670 BB000-Notify-Mode.
007680     PERFORM BB010-Notify-Class THRU BB010-EXIT.
007690     GO TO BB000-EXIT.
007700 BB000-EXIT.
007710     EXIT.
007720*
007730 BB010-Notify-Class.
007740*        DUE-TO-STOP (INSTANCES ONLY - THE OTHER THREE CLASSES
007750*        HAVE NO STOP STATE) THEN DUE-TO-TERMINATE FOR EACH OF
007760*        THE FOUR CLASSES IN TURN, WARNING WRITTEN AND STAMPED
007770*        FOR EACH ONE UNLESS THE RUN IS A DRY RUN.  INSTANCES
007780*        ARE SORTED BY NAME FIRST, FIN-2050 ASKED FOR THAT;
007790*        THE OTHER THREE CLASSES PRINT IN LOAD ORDER, SAME AS
007800*        THEIR BC0nn EXECUTE-MODE COUNTERPARTS DO.
007810     PERFORM BB020-Due-To-Stop THRU BB020-EXIT.
007820     PERFORM BB030-Due-To-Terminate THRU BB030-EXIT.
007830     PERFORM BB040-Due-To-Terminate-Volume THRU BB040-EXIT.
007840     PERFORM BB050-Due-To-Terminate-Snapshot THRU BB050-EXIT.
007850     PERFORM BB060-Due-To-Terminate-Image THRU BB060-EXIT.
007860     GO TO BB010-EXIT.
007870 BB010-EXIT.
007880     EXIT.
007890*
007900 BB020-Due-To-Stop.
007910     MOVE 0 TO WS-Sort-Count.
007920     SET WS-IT-Idx TO 1.
007930     PERFORM BB021-Collect-Stoppable THRU BB021-EXIT
007940         VARYING WS-Sort-I FROM 1 BY 1
007950         UNTIL WS-Sort-I > WS-Inst-Count.
007960     PERFORM RY010-Sort-By-Instance-Name THRU RY010-EXIT.
007970     MOVE SPACES TO CR-PRINT-LINE.
007980     MOVE "DUE TO BE STOPPED - INSTANCES" TO PL-SUB-LIT.
007990     WRITE REPORT-REC FROM CR-PRINT-LINE.
008000     IF WS-Sort-Count = 0
008010         MOVE SPACES TO CR-PRINT-LINE
008020         MOVE "  NONE DUE" TO PL-SUB-LIT
008030         WRITE REPORT-REC FROM CR-PRINT-LINE
008040     ELSE
008050         MOVE 1 TO WS-Sort-I
008060         PERFORM BB022-Warn-One-Stop THRU BB022-EXIT
008070             VARYING WS-Sort-I FROM 1 BY 1
008080             UNTIL WS-Sort-I > WS-Sort-Count
008090     END-IF.
008100     GO TO BB020-EXIT.
008110 BB020-EXIT.
008120     EXIT.
008130*
008140 BB021-Collect-Stoppable.
008150     SET WS-IT-Idx TO WS-Sort-I.
008160*        FIN-2246 - MANAGED NODE GROUP INSTANCES NEVER GO ONTO
008170*        THE NAME-SORT LIST, SEE THE RES-EKS-FLAG NOTE IN
008180*        CRRESREC.
008190     IF WS-IT-Is-Stoppable(WS-IT-Idx) AND
008200        WS-IT-Is-Safe-Stop(WS-IT-Idx) AND
008210        NOT WS-IT-Is-Eks(WS-IT-Idx)
008220         ADD 1 TO WS-Sort-Count
008230         MOVE WS-Sort-I TO WS-Sort-Sub-List(WS-Sort-Count)
008240     END-IF.
008250     GO TO BB021-EXIT.
008260 BB021-EXIT.
008270     EXIT.
008280*
008290 BB022-Warn-One-Stop.
008300     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-I).
008310     MOVE SPACES TO CR-PRINT-LINE.
008320     MOVE "STOP  " TO PL-DUE-CLASS.
008330     MOVE "WARN-STOP   " TO PL-DUE-ACTION-LIT.
008340     MOVE WS-IT-Id(WS-IT-Idx) TO PL-DUE-ID.
008350     MOVE WS-IT-Name(WS-IT-Idx) TO PL-DUE-NAME.
008360     MOVE WS-IT-State(WS-IT-Idx) TO PL-DUE-STATE.
008370     MOVE WS-IT-Model(WS-IT-Idx) TO PL-DUE-MODEL.
008380     MOVE WS-IT-Stop-Tag(WS-IT-Idx) TO PL-DUE-TAG.
008390     MOVE WS-IT-Price(WS-IT-Idx) TO PL-DUE-PRICE.
008400     MOVE WS-IT-Contact(WS-IT-Idx) TO PL-DUE-CONTACT.
008410     WRITE REPORT-REC FROM CR-PRINT-LINE.
008420     IF NOT RUN-IS-DRYRUN
008430         MOVE SPACES TO ACTION-REC-DATA
008440         SET ACT-IS-WARN-STOP TO TRUE
008450         MOVE "INST" TO ACT-RES-TYPE
008460         MOVE WS-IT-Id(WS-IT-Idx) TO ACT-RES-ID
008470         SET TAG-FN-ADD-WARNING TO TRUE
008480         MOVE WS-IT-Stop-Tag(WS-IT-Idx) TO TAG-RAW-VALUE
008490         MOVE RUN-DATE TO TAG-TODAY
008500         MOVE "R" TO TAG-ON-WEEKENDS-FLAG
008510         CALL "CRTAGPRS" USING CR-TAG-LINKAGE
008520         MOVE TAG-RAW-VALUE TO ACT-TAG-VALUE
008530         WRITE ACTION-REC-DATA
008540         ADD 1 TO WS-Warnings-Written
008550     END-IF.
008560     GO TO BB022-EXIT.
008570 BB022-EXIT.
008580     EXIT.
008590*
008600 BB030-Due-To-Terminate.
008610     MOVE 0 TO WS-Sort-Count.
008620     PERFORM BB031-Collect-Terminatable THRU BB031-EXIT
008630         VARYING WS-Sort-I FROM 1 BY 1
008640         UNTIL WS-Sort-I > WS-Inst-Count.
008650     PERFORM RY010-Sort-By-Instance-Name THRU RY010-EXIT.
008660     MOVE SPACES TO CR-PRINT-LINE.
008670     MOVE "DUE TO BE TERMINATED - INSTANCES" TO PL-SUB-LIT.
008680     WRITE REPORT-REC FROM CR-PRINT-LINE.
008690     IF WS-Sort-Count = 0
008700         MOVE SPACES TO CR-PRINT-LINE
008710         MOVE "  NONE DUE" TO PL-SUB-LIT
008720         WRITE REPORT-REC FROM CR-PRINT-LINE
008730     ELSE
008740         MOVE 1 TO WS-Sort-I
008750         PERFORM BB032-Warn-One-Term THRU BB032-EXIT
008760             VARYING WS-Sort-I FROM 1 BY 1
008770             UNTIL WS-Sort-I > WS-Sort-Count
008780     END-IF.
008790     GO TO BB030-EXIT.
008800 BB030-EXIT.
008810     EXIT.
008820*
008830 BB031-Collect-Terminatable.
008840     SET WS-IT-Idx TO WS-Sort-I.
008850*        FIN-2246 - SAME EXCLUSION AS BB021, SEE THE COMMENT
008860*        THERE.
008870     IF WS-IT-Is-Terminatable(WS-IT-Idx) AND
008880        NOT WS-IT-Is-Eks(WS-IT-Idx)
008890         ADD 1 TO WS-Sort-Count
008900         MOVE WS-Sort-I TO WS-Sort-Sub-List(WS-Sort-Count)
008910     END-IF.
008920     GO TO BB031-EXIT.
008930 BB031-EXIT.
008940     EXIT.
008950*
008960 BB032-Warn-One-Term.
008970     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-I).
008980     MOVE SPACES TO CR-PRINT-LINE.
008990     MOVE "TERM  " TO PL-DUE-CLASS.
009000     MOVE "WARN-TERM   " TO PL-DUE-ACTION-LIT.
009010     MOVE WS-IT-Id(WS-IT-Idx) TO PL-DUE-ID.
009020     MOVE WS-IT-Name(WS-IT-Idx) TO PL-DUE-NAME.
009030     MOVE WS-IT-State(WS-IT-Idx) TO PL-DUE-STATE.
009040     MOVE WS-IT-Model(WS-IT-Idx) TO PL-DUE-MODEL.
009050     MOVE WS-IT-Term-Tag(WS-IT-Idx) TO PL-DUE-TAG.
009060     MOVE WS-IT-Price(WS-IT-Idx) TO PL-DUE-PRICE.
009070     MOVE WS-IT-Contact(WS-IT-Idx) TO PL-DUE-CONTACT.
009080     WRITE REPORT-REC FROM CR-PRINT-LINE.
009090     IF WS-IT-Term-Warn-Date(WS-IT-Idx) NOT = SPACES
009100         GO TO BB032-EXIT
009110     END-IF.
009120     IF NOT RUN-IS-DRYRUN
009130         MOVE SPACES TO ACTION-REC-DATA
009140         SET ACT-IS-WARN-TERM TO TRUE
009150         MOVE "INST" TO ACT-RES-TYPE
009160         MOVE WS-IT-Id(WS-IT-Idx) TO ACT-RES-ID
009170         SET TAG-FN-ADD-WARNING TO TRUE
009180         MOVE WS-IT-Term-Tag(WS-IT-Idx) TO TAG-RAW-VALUE
009190         MOVE RUN-DATE TO TAG-TODAY
009200         MOVE "N" TO TAG-ON-WEEKENDS-FLAG
009210         CALL "CRTAGPRS" USING CR-TAG-LINKAGE
009220         MOVE TAG-RAW-VALUE TO ACT-TAG-VALUE
009230         WRITE ACTION-REC-DATA
009240         ADD 1 TO WS-Warnings-Written
009250     END-IF.
009260     GO TO BB032-EXIT.
009270 BB032-EXIT.
009280     EXIT.
009290*
009300*        FIN-2260 WALKTHROUGH FOUND VOLUMES, SNAPSHOTS AND
009310*        IMAGES NEVER GOT A DUE-TO-TERMINATE BLOCK OF THEIR OWN -
009320*        THEY WERE NEVER WARNED, SO UNDER THE 3-DAY-WARNED RULE
009330*        THEY COULD NEVER BECOME SAFE TO TERMINATE EITHER.
009340*        BB040/BB050/BB060 BELOW CLOSE THAT GAP - SAME SHAPE AS
009350*        BB030/BB031/BB032 ABOVE BUT WALKING THE CLASS TABLE IN
009360*        LOAD ORDER, NOT A SORTED SUBSCRIPT LIST, THE SAME WAY
009370*        BC030/BC040/BC050 DO FOR EXECUTE MODE.
009380*
009390 BB040-Due-To-Terminate-Volume.
009400     MOVE SPACES TO CR-PRINT-LINE.
009410     MOVE "DUE TO BE TERMINATED - VOLUMES" TO PL-SUB-LIT.
009420     WRITE REPORT-REC FROM CR-PRINT-LINE.
009430     MOVE "Y" TO WS-None-Due-Flag.
009440     SET WS-VT-Idx TO 1.
009450     PERFORM BB041-Warn-One-Volume THRU BB041-EXIT
009460         VARYING WS-VT-Idx FROM 1 BY 1
009470         UNTIL WS-VT-Idx > WS-Vol-Count.
009480     IF WS-None-Due
009490         MOVE SPACES TO CR-PRINT-LINE
009500         MOVE "  NONE DUE" TO PL-SUB-LIT
009510         WRITE REPORT-REC FROM CR-PRINT-LINE
009520     END-IF.
009530     GO TO BB040-EXIT.
009540 BB040-EXIT.
009550     EXIT.
009560*
009570 BB041-Warn-One-Volume.
009580     IF NOT WS-VT-Is-Terminatable(WS-VT-Idx)
009590         GO TO BB041-EXIT
009600     END-IF.
009610     MOVE "N" TO WS-None-Due-Flag.
009620     MOVE SPACES TO CR-PRINT-LINE.
009630     MOVE "VOL   " TO PL-DUE-CLASS.
009640     MOVE "WARN-TERM   " TO PL-DUE-ACTION-LIT.
009650     MOVE WS-VT-Id(WS-VT-Idx) TO PL-DUE-ID.
009660     MOVE WS-VT-Name(WS-VT-Idx) TO PL-DUE-NAME.
009670     MOVE WS-VT-State(WS-VT-Idx) TO PL-DUE-STATE.
009680     MOVE WS-VT-Model(WS-VT-Idx) TO PL-DUE-MODEL.
009690     MOVE WS-VT-Term-Tag(WS-VT-Idx) TO PL-DUE-TAG.
009700     MOVE WS-VT-Price(WS-VT-Idx) TO PL-DUE-PRICE.
009710     MOVE WS-VT-Contact(WS-VT-Idx) TO PL-DUE-CONTACT.
009720     WRITE REPORT-REC FROM CR-PRINT-LINE.
009730     IF WS-VT-Term-Warn-Date(WS-VT-Idx) NOT = SPACES
009740         GO TO BB041-EXIT
009750     END-IF.
009760     IF NOT RUN-IS-DRYRUN
009770         MOVE SPACES TO ACTION-REC-DATA
009780         SET ACT-IS-WARN-TERM TO TRUE
009790         MOVE "VOL " TO ACT-RES-TYPE
009800         MOVE WS-VT-Id(WS-VT-Idx) TO ACT-RES-ID
009810         SET TAG-FN-ADD-WARNING TO TRUE
009820         MOVE WS-VT-Term-Tag(WS-VT-Idx) TO TAG-RAW-VALUE
009830         MOVE RUN-DATE TO TAG-TODAY
009840         MOVE "N" TO TAG-ON-WEEKENDS-FLAG
009850         CALL "CRTAGPRS" USING CR-TAG-LINKAGE
009860         MOVE TAG-RAW-VALUE TO ACT-TAG-VALUE
009870         WRITE ACTION-REC-DATA
009880         ADD 1 TO WS-Warnings-Written
009890     END-IF.
009900     GO TO BB041-EXIT.
009910 BB041-EXIT.
009920     EXIT.
009930*
009940 BB050-Due-To-Terminate-Snapshot.
009950     MOVE SPACES TO CR-PRINT-LINE.
009960     MOVE "DUE TO BE TERMINATED - SNAPSHOTS" TO PL-SUB-LIT.
009970     WRITE REPORT-REC FROM CR-PRINT-LINE.
009980     MOVE "Y" TO WS-None-Due-Flag.
009990     SET WS-ST-Idx TO 1.
010000     PERFORM BB051-Warn-One-Snapshot THRU BB051-EXIT
010010         VARYING WS-ST-Idx FROM 1 BY 1
010020         UNTIL WS-ST-Idx > WS-Snp-Count.
010030     IF WS-None-Due
010040         MOVE SPACES TO CR-PRINT-LINE
010050         MOVE "  NONE DUE" TO PL-SUB-LIT
010060         WRITE REPORT-REC FROM CR-PRINT-LINE
010070     END-IF.
010080     GO TO BB050-EXIT.
010090 BB050-EXIT.
010100     EXIT.
010110*
010120 BB051-Warn-One-Snapshot.
010130     IF NOT WS-ST-Is-Terminatable(WS-ST-Idx)
010140         GO TO BB051-EXIT
010150     END-IF.
010160     MOVE "N" TO WS-None-Due-Flag.
010170     MOVE SPACES TO CR-PRINT-LINE.
010180     MOVE "SNAP  " TO PL-DUE-CLASS.
010190     MOVE "WARN-TERM   " TO PL-DUE-ACTION-LIT.
010200     MOVE WS-ST-Id(WS-ST-Idx) TO PL-DUE-ID.
010210     MOVE WS-ST-Name(WS-ST-Idx) TO PL-DUE-NAME.
010220     MOVE WS-ST-State(WS-ST-Idx) TO PL-DUE-STATE.
010230     MOVE WS-ST-Model(WS-ST-Idx) TO PL-DUE-MODEL.
010240     MOVE WS-ST-Term-Tag(WS-ST-Idx) TO PL-DUE-TAG.
010250     MOVE WS-ST-Price(WS-ST-Idx) TO PL-DUE-PRICE.
010260     MOVE WS-ST-Contact(WS-ST-Idx) TO PL-DUE-CONTACT.
010270     WRITE REPORT-REC FROM CR-PRINT-LINE.
010280     IF WS-ST-Term-Warn-Date(WS-ST-Idx) NOT = SPACES
010290         GO TO BB051-EXIT
010300     END-IF.
010310     IF NOT RUN-IS-DRYRUN
010320         MOVE SPACES TO ACTION-REC-DATA
010330         SET ACT-IS-WARN-TERM TO TRUE
010340         MOVE "SNAP" TO ACT-RES-TYPE
010350         MOVE WS-ST-Id(WS-ST-Idx) TO ACT-RES-ID
010360         SET TAG-FN-ADD-WARNING TO TRUE
010370         MOVE WS-ST-Term-Tag(WS-ST-Idx) TO TAG-RAW-VALUE
010380         MOVE RUN-DATE TO TAG-TODAY
010390         MOVE "N" TO TAG-ON-WEEKENDS-FLAG
010400         CALL "CRTAGPRS" USING CR-TAG-LINKAGE
010410         MOVE TAG-RAW-VALUE TO ACT-TAG-VALUE
010420         WRITE ACTION-REC-DATA
010430         ADD 1 TO WS-Warnings-Written
010440     END-IF.
010450     GO TO BB051-EXIT.
010460 BB051-EXIT.
010470     EXIT.
010480*
010490 BB060-Due-To-Terminate-Image.
010500     MOVE SPACES TO CR-PRINT-LINE.
010510     MOVE "DUE TO BE TERMINATED - IMAGES" TO PL-SUB-LIT.
010520     WRITE REPORT-REC FROM CR-PRINT-LINE.
010530     MOVE "Y" TO WS-None-Due-Flag.
010540     SET WS-AT-Idx TO 1.
010550     PERFORM BB061-Warn-One-Image THRU BB061-EXIT
010560         VARYING WS-AT-Idx FROM 1 BY 1
010570         UNTIL WS-AT-Idx > WS-Ami-Count.
010580     IF WS-None-Due
010590         MOVE SPACES TO CR-PRINT-LINE
010600         MOVE "  NONE DUE" TO PL-SUB-LIT
010610         WRITE REPORT-REC FROM CR-PRINT-LINE
010620     END-IF.
010630     GO TO BB060-EXIT.
010640 BB060-EXIT.
010650     EXIT.
010660*
010670 BB061-Warn-One-Image.
010680     IF NOT WS-AT-Is-Terminatable(WS-AT-Idx)
010690         GO TO BB061-EXIT
010700     END-IF.
010710     MOVE "N" TO WS-None-Due-Flag.
010720     MOVE SPACES TO CR-PRINT-LINE.
010730     MOVE "AMI   " TO PL-DUE-CLASS.
010740     MOVE "WARN-TERM   " TO PL-DUE-ACTION-LIT.
010750     MOVE WS-AT-Id(WS-AT-Idx) TO PL-DUE-ID.
010760     MOVE WS-AT-Name(WS-AT-Idx) TO PL-DUE-NAME.
010770     MOVE WS-AT-State(WS-AT-Idx) TO PL-DUE-STATE.
010780     MOVE WS-AT-Model(WS-AT-Idx) TO PL-DUE-MODEL.
010790     MOVE WS-AT-Term-Tag(WS-AT-Idx) TO PL-DUE-TAG.
010800     MOVE WS-AT-Price(WS-AT-Idx) TO PL-DUE-PRICE.
010810     MOVE WS-AT-Contact(WS-AT-Idx) TO PL-DUE-CONTACT.
010820     WRITE REPORT-REC FROM CR-PRINT-LINE.
010830     IF WS-AT-Term-Warn-Date(WS-AT-Idx) NOT = SPACES
010840         GO TO BB061-EXIT
010850     END-IF.
010860     IF NOT RUN-IS-DRYRUN
010870         MOVE SPACES TO ACTION-REC-DATA
010880         SET ACT-IS-WARN-TERM TO TRUE
010890         MOVE "AMI " TO ACT-RES-TYPE
010900         MOVE WS-AT-Id(WS-AT-Idx) TO ACT-RES-ID
010910         SET TAG-FN-ADD-WARNING TO TRUE
010920         MOVE WS-AT-Term-Tag(WS-AT-Idx) TO TAG-RAW-VALUE
010930         MOVE RUN-DATE TO TAG-TODAY
010940         MOVE "N" TO TAG-ON-WEEKENDS-FLAG
010950         CALL "CRTAGPRS" USING CR-TAG-LINKAGE
010960         MOVE TAG-RAW-VALUE TO ACT-TAG-VALUE
010970         WRITE ACTION-REC-DATA
010980         ADD 1 TO WS-Warnings-Written
010990     END-IF.
011000     GO TO BB061-EXIT.
011010 BB061-EXIT.
011020     EXIT.
011030*
011040 RY010-Sort-By-Instance-Name.
011050*        PLAIN INSERTION SORT OVER THE SUBSCRIPT LIST BY
011060*        WS-IT-NAME, SAME SHAPE AS THE OLD ADSORT1 LOOP.
011070     IF WS-Sort-Count < 2
011080         GO TO RY010-EXIT
011090     END-IF.
011100     MOVE 2 TO WS-Sort-I.
011110     PERFORM RY011-Insert-One THRU RY011-EXIT
011120         UNTIL WS-Sort-I > WS-Sort-Count.
011130     GO TO RY010-EXIT.
011140 RY010-EXIT.
011150     EXIT.
011160*
011170 RY011-Insert-One.
011180     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-I).
011190     MOVE WS-IT-Name(WS-IT-Idx) TO WS-Sort-Compare-Name.
011200     MOVE WS-Sort-Sub-List(WS-Sort-I) TO WS-Sort-Hold.
011210     MOVE WS-Sort-I TO WS-Sort-J.
011220     PERFORM RY012-Shift-Down THRU RY012-EXIT
011230         UNTIL WS-Sort-J < 2.
011240     MOVE WS-Sort-Hold TO WS-Sort-Sub-List(WS-Sort-J).
011250     ADD 1 TO WS-Sort-I.
011260     GO TO RY011-EXIT.
011270 RY011-EXIT.
011280     EXIT.
011290*
011300 RY012-Shift-Down.
011310     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-J - 1).
011320     IF WS-IT-Name(WS-IT-Idx) <= WS-Sort-Compare-Name
011330         MOVE 1 TO WS-Sort-J
011340         GO TO RY012-EXIT
011350     END-IF.
011360     MOVE WS-Sort-Sub-List(WS-Sort-J - 1) TO
011370         WS-Sort-Sub-List(WS-Sort-J).
011380     SUBTRACT 1 FROM WS-Sort-J.
011390     GO TO RY012-EXIT.
011400 RY012-EXIT.
011410     EXIT.
011420*
011430******************************************************************
011440*                   EXECUTE-MODE PARAGRAPHS (BC0nn)             *
011450******************************************************************
011460 BC000-Execute-Mode.
011470     PERFORM BC010-Terminate-Instances THRU BC010-EXIT.
011480     PERFORM BC020-Stop-Instances THRU BC020-EXIT.
011490     PERFORM BC030-Terminate-Volumes THRU BC030-EXIT.
011500     PERFORM BC040-Terminate-Snapshots THRU BC040-EXIT.
011510     PERFORM BC050-Terminate-Images THRU BC050-EXIT.
011520     GO TO BC000-EXIT.
011530 BC000-EXIT.
011540     EXIT.
011550*
011560 BC010-Terminate-Instances.
011570     MOVE 0 TO WS-Sort-Count.
011580     PERFORM BC011-Collect-Safe-Term THRU BC011-EXIT
011590         VARYING WS-Sort-I FROM 1 BY 1
011600         UNTIL WS-Sort-I > WS-Inst-Count.
011610     MOVE SPACES TO CR-PRINT-LINE.
011620     MOVE "TERMINATED - INSTANCES" TO PL-SUB-LIT.
011630     WRITE REPORT-REC FROM CR-PRINT-LINE.
011640     IF WS-Sort-Count = 0
011650         MOVE SPACES TO CR-PRINT-LINE
011660         MOVE "  NONE TERMINATED" TO PL-SUB-LIT
011670         WRITE REPORT-REC FROM CR-PRINT-LINE
011680     ELSE
011690         MOVE 1 TO WS-Sort-I
011700         PERFORM BC012-Terminate-One THRU BC012-EXIT
011710             VARYING WS-Sort-I FROM 1 BY 1
011720             UNTIL WS-Sort-I > WS-Sort-Count
011730     END-IF.
011740     GO TO BC010-EXIT.
011750 BC010-EXIT.
011760     EXIT.
011770*
011780 BC011-Collect-Safe-Term.
011790     SET WS-IT-Idx TO WS-Sort-I.
011800*        FIN-2246 - SAME EXCLUSION AS BB021, SEE THE COMMENT
011810*        THERE.
011820     IF WS-IT-Is-Terminatable(WS-IT-Idx) AND
011830        WS-IT-Is-Safe-Term(WS-IT-Idx) AND
011840        NOT WS-IT-Is-Eks(WS-IT-Idx)
011850         ADD 1 TO WS-Sort-Count
011860         MOVE WS-Sort-I TO WS-Sort-Sub-List(WS-Sort-Count)
011870     END-IF.
011880     GO TO BC011-EXIT.
011890 BC011-EXIT.
011900     EXIT.
011910*
011920 BC012-Terminate-One.
011930     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-I).
011940     MOVE SPACES TO CR-PRINT-LINE.
011950     MOVE "TERM  " TO PL-ACT-CLASS.
011960     MOVE "TERMINATE " TO PL-ACT-CODE.
011970     MOVE WS-IT-Id(WS-IT-Idx) TO PL-ACT-ID.
011980     MOVE WS-IT-Name(WS-IT-Idx) TO PL-ACT-NAME.
011990     MOVE WS-IT-State(WS-IT-Idx) TO PL-ACT-STATE.
012000     MOVE WS-IT-Model(WS-IT-Idx) TO PL-ACT-MODEL.
012010     MOVE WS-IT-Term-Tag(WS-IT-Idx) TO PL-ACT-TAG.
012020     MOVE WS-IT-Price(WS-IT-Idx) TO PL-ACT-PRICE.
012030     MOVE WS-IT-Contact(WS-IT-Idx) TO PL-ACT-CONTACT.
012040     WRITE REPORT-REC FROM CR-PRINT-LINE.
012050     MOVE SPACES TO ACTION-REC-DATA.
012060     SET ACT-IS-TERMINATE TO TRUE.
012070     MOVE "INST" TO ACT-RES-TYPE.
012080     MOVE WS-IT-Id(WS-IT-Idx) TO ACT-RES-ID.
012090     IF NOT RUN-IS-DRYRUN
012100         WRITE ACTION-REC-DATA
012110         ADD 1 TO WS-Terms-Done
012120     END-IF.
012130     GO TO BC012-EXIT.
012140 BC012-EXIT.
012150     EXIT.
012160*
012170 BC020-Stop-Instances.
012180     MOVE 0 TO WS-Sort-Count.
012190     PERFORM BC021-Collect-Safe-Stop THRU BC021-EXIT
012200         VARYING WS-Sort-I FROM 1 BY 1
012210         UNTIL WS-Sort-I > WS-Inst-Count.
012220     MOVE SPACES TO CR-PRINT-LINE.
012230     MOVE "STOPPED - INSTANCES" TO PL-SUB-LIT.
012240     WRITE REPORT-REC FROM CR-PRINT-LINE.
012250     IF WS-Sort-Count = 0
012260         MOVE SPACES TO CR-PRINT-LINE
012270         MOVE "  NONE STOPPED" TO PL-SUB-LIT
012280         WRITE REPORT-REC FROM CR-PRINT-LINE
012290     ELSE
012300         MOVE 1 TO WS-Sort-I
012310         PERFORM BC022-Stop-One THRU BC022-EXIT
012320             VARYING WS-Sort-I FROM 1 BY 1
012330             UNTIL WS-Sort-I > WS-Sort-Count
012340     END-IF.
012350     GO TO BC020-EXIT.
012360 BC020-EXIT.
012370     EXIT.
012380*
012390 BC021-Collect-Safe-Stop.
012400     SET WS-IT-Idx TO WS-Sort-I.
012410*        FIN-2246 - SAME EXCLUSION AS BB021, SEE THE COMMENT
012420*        THERE.
012430     IF WS-IT-Is-Stoppable(WS-IT-Idx) AND
012440        WS-IT-Is-Safe-Stop(WS-IT-Idx) AND
012450        NOT WS-IT-Is-Eks(WS-IT-Idx)
012460         ADD 1 TO WS-Sort-Count
012470         MOVE WS-Sort-I TO WS-Sort-Sub-List(WS-Sort-Count)
012480     END-IF.
012490     GO TO BC021-EXIT.
012500 BC021-EXIT.
012510     EXIT.
012520*
012530 BC022-Stop-One.
012540     SET WS-IT-Idx TO WS-Sort-Sub-List(WS-Sort-I).
012550     MOVE SPACES TO CR-PRINT-LINE.
012560     MOVE "STOP  " TO PL-ACT-CLASS.
012570     MOVE "STOP      " TO PL-ACT-CODE.
012580     MOVE WS-IT-Id(WS-IT-Idx) TO PL-ACT-ID.
012590     MOVE WS-IT-Name(WS-IT-Idx) TO PL-ACT-NAME.
012600     MOVE WS-IT-State(WS-IT-Idx) TO PL-ACT-STATE.
012610     MOVE WS-IT-Model(WS-IT-Idx) TO PL-ACT-MODEL.
012620     MOVE WS-IT-Stop-Tag(WS-IT-Idx) TO PL-ACT-TAG.
012630     MOVE WS-IT-Price(WS-IT-Idx) TO PL-ACT-PRICE.
012640     MOVE WS-IT-Contact(WS-IT-Idx) TO PL-ACT-CONTACT.
012650     WRITE REPORT-REC FROM CR-PRINT-LINE.
012660     IF NOT RUN-IS-DRYRUN
012670         MOVE SPACES TO ACTION-REC-DATA
012680         SET ACT-IS-STOP TO TRUE
012690         MOVE "INST" TO ACT-RES-TYPE
012700         MOVE WS-IT-Id(WS-IT-Idx) TO ACT-RES-ID
012710         WRITE ACTION-REC-DATA
012720         MOVE SPACES TO ACTION-REC-DATA
012730         SET ACT-IS-SET-STATE TO TRUE
012740         MOVE "INST" TO ACT-RES-TYPE
012750         MOVE WS-IT-Id(WS-IT-Idx) TO ACT-RES-ID
012760         STRING "Stopped on " DELIMITED BY SIZE
012770             RUN-DATE DELIMITED BY SIZE
012780             INTO ACT-TAG-VALUE
012790         WRITE ACTION-REC-DATA
012800         ADD 1 TO WS-Stops-Done
012810     END-IF.
012820     GO TO BC022-EXIT.
012830 BC022-EXIT.
012840     EXIT.
012850*
012860 BC030-Terminate-Volumes.
012870     MOVE SPACES TO CR-PRINT-LINE.
012880     MOVE "TERMINATED - VOLUMES" TO PL-SUB-LIT.
012890     WRITE REPORT-REC FROM CR-PRINT-LINE.
012900*        FIN-2260 - THIS FLAG USED TO BE SET TO "N" HERE AND
012910*        NEVER FLIPPED, SO "NONE TERMINATED" COULD NEVER PRINT -
012920*        IT NOW STARTS "Y" (NONE SO FAR) AND BC031 FLIPS IT TO
012930*        "N" THE MOMENT IT ACTUALLY TERMINATES ONE.
012940     MOVE "Y" TO WS-None-Due-Flag.
012950     SET WS-VT-Idx TO 1.
012960     PERFORM BC031-Terminate-One-Volume THRU BC031-EXIT
012970         VARYING WS-VT-Idx FROM 1 BY 1
012980         UNTIL WS-VT-Idx > WS-Vol-Count.
012990     IF WS-None-Due
013000         MOVE SPACES TO CR-PRINT-LINE
013010         MOVE "  NONE TERMINATED" TO PL-SUB-LIT
013020         WRITE REPORT-REC FROM CR-PRINT-LINE
013030     END-IF.
013040     GO TO BC030-EXIT.
013050 BC030-EXIT.
013060     EXIT.
013070*
013080 BC031-Terminate-One-Volume.
013090     IF NOT WS-VT-Is-Terminatable(WS-VT-Idx) OR
013100        NOT WS-VT-Is-Safe-Term(WS-VT-Idx)
013110         GO TO BC031-EXIT
013120     END-IF.
013130     MOVE "N" TO WS-None-Due-Flag.
013140     MOVE SPACES TO CR-PRINT-LINE.
013150     MOVE "VOL   " TO PL-ACT-CLASS.
013160     MOVE "TERMINATE " TO PL-ACT-CODE.
013170     MOVE WS-VT-Id(WS-VT-Idx) TO PL-ACT-ID.
013180     MOVE WS-VT-Name(WS-VT-Idx) TO PL-ACT-NAME.
013190     MOVE WS-VT-State(WS-VT-Idx) TO PL-ACT-STATE.
013200     MOVE WS-VT-Model(WS-VT-Idx) TO PL-ACT-MODEL.
013210     MOVE WS-VT-Term-Tag(WS-VT-Idx) TO PL-ACT-TAG.
013220     MOVE WS-VT-Price(WS-VT-Idx) TO PL-ACT-PRICE.
013230     MOVE WS-VT-Contact(WS-VT-Idx) TO PL-ACT-CONTACT.
013240     WRITE REPORT-REC FROM CR-PRINT-LINE.
013250     IF NOT RUN-IS-DRYRUN
013260         MOVE SPACES TO ACTION-REC-DATA
013270         SET ACT-IS-TERMINATE TO TRUE
013280         MOVE "VOL " TO ACT-RES-TYPE
013290         MOVE WS-VT-Id(WS-VT-Idx) TO ACT-RES-ID
013300         WRITE ACTION-REC-DATA
013310         ADD 1 TO WS-Terms-Done
013320     END-IF.
013330     GO TO BC031-EXIT.
013340 BC031-EXIT.
013350     EXIT.
013360*
013370 BC040-Terminate-Snapshots.
013380     MOVE SPACES TO CR-PRINT-LINE.
013390     MOVE "TERMINATED - SNAPSHOTS" TO PL-SUB-LIT.
013400     WRITE REPORT-REC FROM CR-PRINT-LINE.
013410*        FIN-2260 - THIS BLOCK HAD NO "NONE TERMINATED" LINE AT
013420*        ALL, SAME OMISSION AS BC050 BELOW - BOTH FIXED THE SAME
013430*        WAY BC030 IS, REUSING WS-NONE-DUE-FLAG.
013440     MOVE "Y" TO WS-None-Due-Flag.
013450     PERFORM BC041-Terminate-One-Snapshot THRU BC041-EXIT
013460         VARYING WS-ST-Idx FROM 1 BY 1
013470         UNTIL WS-ST-Idx > WS-Snp-Count.
013480     IF WS-None-Due
013490         MOVE SPACES TO CR-PRINT-LINE
013500         MOVE "  NONE TERMINATED" TO PL-SUB-LIT
013510         WRITE REPORT-REC FROM CR-PRINT-LINE
013520     END-IF.
013530     GO TO BC040-EXIT.
013540 BC040-EXIT.
013550     EXIT.
013560*
013570 BC041-Terminate-One-Snapshot.
013580     IF NOT WS-ST-Is-Terminatable(WS-ST-Idx) OR
013590        NOT WS-ST-Is-Safe-Term(WS-ST-Idx)
013600         GO TO BC041-EXIT
013610     END-IF.
013620     MOVE "N" TO WS-None-Due-Flag.
013630     MOVE SPACES TO CR-PRINT-LINE.
013640     MOVE "SNAP  " TO PL-ACT-CLASS.
013650     MOVE "TERMINATE " TO PL-ACT-CODE.
013660     MOVE WS-ST-Id(WS-ST-Idx) TO PL-ACT-ID.
013670     MOVE WS-ST-Name(WS-ST-Idx) TO PL-ACT-NAME.
013680     MOVE WS-ST-State(WS-ST-Idx) TO PL-ACT-STATE.
013690     MOVE WS-ST-Model(WS-ST-Idx) TO PL-ACT-MODEL.
013700     MOVE WS-ST-Term-Tag(WS-ST-Idx) TO PL-ACT-TAG.
013710     MOVE WS-ST-Price(WS-ST-Idx) TO PL-ACT-PRICE.
013720     MOVE WS-ST-Contact(WS-ST-Idx) TO PL-ACT-CONTACT.
013730     WRITE REPORT-REC FROM CR-PRINT-LINE.
013740     IF NOT RUN-IS-DRYRUN
013750         MOVE SPACES TO ACTION-REC-DATA
013760         SET ACT-IS-TERMINATE TO TRUE
013770         MOVE "SNAP" TO ACT-RES-TYPE
013780         MOVE WS-ST-Id(WS-ST-Idx) TO ACT-RES-ID
013790         WRITE ACTION-REC-DATA
013800         ADD 1 TO WS-Terms-Done
013810     END-IF.
013820     GO TO BC041-EXIT.
013830 BC041-EXIT.
013840     EXIT.
013850*
013860 BC050-Terminate-Images.
013870     MOVE SPACES TO CR-PRINT-LINE.
013880     MOVE "TERMINATED - IMAGES" TO PL-SUB-LIT.
013890     WRITE REPORT-REC FROM CR-PRINT-LINE.
013900     MOVE "Y" TO WS-None-Due-Flag.
013910     PERFORM BC051-Terminate-One-Image THRU BC051-EXIT
013920         VARYING WS-AT-Idx FROM 1 BY 1
013930         UNTIL WS-AT-Idx > WS-Ami-Count.
013940     IF WS-None-Due
013950         MOVE SPACES TO CR-PRINT-LINE
013960         MOVE "  NONE TERMINATED" TO PL-SUB-LIT
013970         WRITE REPORT-REC FROM CR-PRINT-LINE
013980     END-IF.
013990     GO TO BC050-EXIT.
014000 BC050-EXIT.
014010     EXIT.
014020*
014030 BC051-Terminate-One-Image.
014040     IF NOT WS-AT-Is-Terminatable(WS-AT-Idx) OR
014050        NOT WS-AT-Is-Safe-Term(WS-AT-Idx)
014060         GO TO BC051-EXIT
014070     END-IF.
014080     MOVE "N" TO WS-None-Due-Flag.
014090     MOVE SPACES TO CR-PRINT-LINE.
014100     MOVE "AMI   " TO PL-ACT-CLASS.
014110     MOVE "TERMINATE " TO PL-ACT-CODE.
014120     MOVE WS-AT-Id(WS-AT-Idx) TO PL-ACT-ID.
014130     MOVE WS-AT-Name(WS-AT-Idx) TO PL-ACT-NAME.
014140     MOVE WS-AT-State(WS-AT-Idx) TO PL-ACT-STATE.
014150     MOVE WS-AT-Model(WS-AT-Idx) TO PL-ACT-MODEL.
014160     MOVE WS-AT-Price(WS-AT-Idx) TO PL-ACT-PRICE.
014170     MOVE WS-AT-Contact(WS-AT-Idx) TO PL-ACT-CONTACT.
014180     PERFORM BC052-List-Segments THRU BC052-EXIT.
014190     WRITE REPORT-REC FROM CR-PRINT-LINE.
014200     IF NOT RUN-IS-DRYRUN
014210         MOVE SPACES TO ACTION-REC-DATA
014220         SET ACT-IS-TERMINATE TO TRUE
014230         MOVE "AMI " TO ACT-RES-TYPE
014240         MOVE WS-AT-Id(WS-AT-Idx) TO ACT-RES-ID
014250         MOVE PL-ACT-TAG TO ACT-TAG-VALUE
014260         WRITE ACTION-REC-DATA
014270         ADD 1 TO WS-Terms-Done
014280     END-IF.
014290     GO TO BC051-EXIT.
014300 BC051-EXIT.
014310     EXIT.
014320*
014330 BC052-List-Segments.
014340*        THE SEGMENT IDS LISTED IN THE ACTION/REPORT LINE FOR
014350*        THIS IMAGE - THE SEGMENTS THEMSELVES ARE NOT SEPARATE
014360*        RESOURCE RECORDS SO THEY GET NO ACTION RECORD OF THEIR
014370*        OWN, JUST A NOTE ON THE IMAGE'S ONE ACTION RECORD.
014380     MOVE SPACES TO PL-ACT-TAG.
014390     MOVE 1 TO WS-Sort-J.
014400     PERFORM BC053-List-One-Segment THRU BC053-EXIT
014410         VARYING WS-Sort-J FROM 1 BY 1
014420         UNTIL WS-Sort-J > WS-AT-Seg-Count(WS-AT-Idx).
014430     GO TO BC052-EXIT.
014440 BC052-EXIT.
014450     EXIT.
014460*
014470 BC053-List-One-Segment.
014480     STRING PL-ACT-TAG DELIMITED BY SPACE
014490             WS-AT-Seg-Tier(WS-AT-Idx, WS-Sort-J)
014500                 DELIMITED BY SPACE
014510             " " DELIMITED BY SIZE
014520         INTO PL-ACT-TAG.
014530     GO TO BC053-EXIT.
014540 BC053-EXIT.
014550     EXIT.
014560*
014570 RP090-Write-Trailer.
014580     MOVE SPACES TO CR-PRINT-LINE.
014590     MOVE "RECORDS READ ......." TO PL-TRL-LIT1.
014600     MOVE WS-Recs-Read TO PL-TRL-READ.
014610     MOVE "WARNINGS WRITTEN" TO PL-TRL-LIT2.
014620     MOVE WS-Warnings-Written TO PL-TRL-WARNED.
014630     MOVE "STOPPED" TO PL-TRL-LIT3.
014640     MOVE WS-Stops-Done TO PL-TRL-STOPPED.
014650     MOVE "TERMINATED" TO PL-TRL-LIT4.
014660     MOVE WS-Terms-Done TO PL-TRL-TERMINATED.
014670     WRITE REPORT-REC FROM CR-PRINT-LINE.
014680     GO TO RP090-EXIT.
014690 RP090-EXIT.
014700     EXIT.
