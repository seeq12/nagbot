000010***************************************************************
000020*          RECORD DEFINITION FOR THE ACTIONS OUTPUT FILE        *
000030*       ONE RECORD PER ACTION TAKEN OR WARNING WRITTEN          *
000040***************************************************************
000050* FILE SIZE 95 BYTES.
000060*
000070* 06/11/25 CDW - CREATED.
000080* 24/11/25 CDW - ADDED SET-STATE CODE SO PYCHK-STYLE HISTORY OF
000090*                A STOPPED INSTANCE'S TAG UPDATE IS ON RECORD,
000100*                NOT JUST THE STOP ITSELF.
000110*
000120 01  CR-ACTION-RECORD.
000130     03  ACT-CODE                PIC X(10).
000140         88  ACT-IS-WARN-STOP         VALUE "WARN-STOP ".
000150         88  ACT-IS-WARN-TERM         VALUE "WARN-TERM ".
000160         88  ACT-IS-STOP              VALUE "STOP      ".
000170         88  ACT-IS-TERMINATE         VALUE "TERMINATE ".
000180         88  ACT-IS-SET-STATE         VALUE "SET-STATE ".
000190     03  ACT-RES-TYPE            PIC X(04).
000200     03  ACT-RES-ID              PIC X(20).
000210     03  ACT-TAG-VALUE           PIC X(60).
000220     03  FILLER                  PIC X(01).
