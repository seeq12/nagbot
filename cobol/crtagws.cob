000010***************************************************************
000020*      CALL LINKAGE FOR THE DATE-TAG PARSER (CRTAGPRS)          *
000030*    PASSED BETWEEN CRBATCH AND CRTAGPRS ON EVERY CALL           *
000040***************************************************************
000050* MODELLED ON WS-CALLING-DATA - ONE FUNCTION CODE SELECTS WHICH
000060* PARAGRAPH RANGE RUNS INSIDE CRTAGPRS, SAME AS WS-PROCESS-FUNC
000070* SELECTS THE PAY MODULE'S SUB-FUNCTION.
000080*
000090* 09/11/25 CDW - CREATED.
000100* 27/11/25 CDW - ADDED TAG-WARN-DATE SO ADD-WARNING CAN COMPARE
000110*                THE OLD WARNING AGAINST TODAY BEFORE DECIDING
000120*                WHETHER TO REPLACE IT.
000130*
000140 01  CR-TAG-LINKAGE.
000150     03  TAG-FUNCTION            PIC X(01).
000160         88  TAG-FN-PARSE             VALUE "P".
000170         88  TAG-FN-FORMAT             VALUE "F".
000180         88  TAG-FN-ADD-WARNING        VALUE "W".
000190     03  TAG-RAW-VALUE           PIC X(60).
000200*        THE TAG TEXT AS READ FROM THE RESOURCE RECORD, OR AS
000210*        RETURNED RE-SERIALISED ON A FORMAT/ADD-WARNING CALL.
000220     03  TAG-TODAY               PIC X(10).
000230     03  TAG-EXPIRY-DATE         PIC X(10).
000240     03  TAG-ON-WEEKENDS-FLAG    PIC X(01).
000250         88  TAG-IS-ON-WEEKENDS        VALUE "Y".
000260     03  TAG-WARN-DATE           PIC X(10).
000270     03  TAG-VALID-FLAG          PIC X(01).
000280         88  TAG-IS-VALID              VALUE "Y".
000290         88  TAG-IS-NOT-VALID          VALUE "N".
000300     03  FILLER                  PIC X(01).
